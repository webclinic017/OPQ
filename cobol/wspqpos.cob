000100*******************************************
000200*                                          *
000300*  Record Definition For By-Stock Net     *
000400*           Position File                 *
000500*     Uses Pos-Stock as key               *
000600*******************************************
000700*  File size 22 bytes.
000800*
000900* 04/01/26 vbc - Created for OPQ pairs-trading conversion.
001000*
001100 01  PQ-Position-Record.
001200     03  PQ-Pos-Stock            pic x(12).
001300     03  PQ-Pos-Quantity         pic s9(9)       comp.
001400     03  filler                  pic x(10).
001500*
