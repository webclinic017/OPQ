000100*******************************************
000200*                                          *
000300*  Record Definition For Asset File       *
000400*     (Selected Pairs + Held State)       *
000500*     Uses Ast-Stock-1 + Ast-Stock-2      *
000600*******************************************
000700*  File size 76 bytes.
000800*
000900* 05/01/26 vbc - Created for OPQ pairs-trading conversion.
001000* 10/01/26 vbc - Level narrowed to s9 single digit - the
001100*                reference config never runs past 3 enter tiers
001200*                so +-STOPSIG (k+2) always fits in one digit.
001300* 19/01/26 vbc - Added the Flat/Long/Short 88s used by pq040
001400*                Derive-Orders to test the stored level quickly.
001500* 28/01/26 vbc - Added Prior-Z, carried day to day so Detect-
001600*                Signal has something to compare today's z
001700*                against without re-reading yesterday's prices.
001800*
001900 01  PQ-Asset-Record.
002000     03  PQ-Ast-Stock-1          pic x(12).
002100     03  PQ-Ast-Stock-2          pic x(12).
002200     03  PQ-Ast-Beta             pic s9(5)v9(6).
002300     03  PQ-Ast-Money-Alloc      pic s9(9)v99.
002400     03  PQ-Ast-Spread-Mean      pic s9(7)v9(6).
002500     03  PQ-Ast-Spread-Std       pic s9(7)v9(6).
002600     03  PQ-Ast-Level            pic s9.
002700         88  PQ-Ast-Flat             value 0.
002800         88  PQ-Ast-Long-Spread      value -9 thru -1.
002900         88  PQ-Ast-Short-Spread     value 1 thru 9.
003000     03  PQ-Ast-X-Quantity       pic s9(9).
003100     03  PQ-Ast-Y-Quantity       pic s9(9).
003200     03  PQ-Ast-Prior-Z          pic s9(3)v9(6).
003300     03  filler                  pic x(12).
003400*
