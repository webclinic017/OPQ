000100*******************************************
000200*                                          *
000300*  Record Definition For Daily Price File  *
000400*     Uses Prc-Stock-Code + Trade-Date     *
000500*******************************************
000600*  File size 42 bytes.
000700*
000800* 04/01/26 vbc - Created for OPQ pairs-trading conversion.
000900* 11/01/26 vbc - Added Trade-Date-Grp redefine for date compares.
001000*
001100 01  PQ-Price-Record.
001200     03  PQ-Prc-Stock-Code     pic x(12).
001300     03  PQ-Prc-Trade-Date     pic x(10).
001400     03  PQ-Prc-Trade-Date-Grp redefines PQ-Prc-Trade-Date.
001500         05  PQ-Prc-Trd-Yr     pic x(4).
001600         05  filler            pic x(1).
001700         05  PQ-Prc-Trd-Mo     pic x(2).
001800         05  filler            pic x(1).
001900         05  PQ-Prc-Trd-Dy     pic x(2).
002000     03  PQ-Prc-Close-Price    pic s9(7)v9(4).
002100     03  filler                pic x(15).
002200*
