000100****************************************************************
000200*                                                               *
000300*                  OPQ  -  Training Batch                       *
000400*                                                               *
000500*         All-pairs metric generation over the universe         *
000600*                                                               *
000700****************************************************************
000800*
000900 identification          division.
001000*=================================
001100*
001200      program-id.       pq010.
001300*
001400      author.            Vincent B Coen FBCS, FIDM, FIDPM.
001500      installation.      Applewood Computers - OPQ Quant Group.
001600      date-written.      05/01/88.
001700      date-compiled.
001800      security.          Copyright (C) 2026, Vincent Bryan Coen.
001900*                       Distributed under the GNU General Public
002000*                       License. See the file COPYING for details.
002100*
002200*    Remarks.           Training batch - reads the stock universe,
002300*                       preprocesses each series, enumerates every
002400*                       unordered pair, computes CoInt/Pcc-Log/
002500*                       Ssd-Sma3 per pair and writes the metrics
002600*                       output file.  Chains into pq020 (Merge)
002700*                       after the last job.
002800*
002900*    Called modules.    pq000. (Calc)
003000*                       pq020. (Merge, chained at end of run)
003100*    Files used.
003200*                       PRICES.DAT.   Daily price, all stocks.
003300*                       PQCONFIG.DAT. Run parameters.
003400*                       PQMETRIC.DAT. Pair metrics output/resume.
003500*                       PQLOG.DAT.    Progress log, append.
003600*
003700* Changes:
003800* 05/01/26 vbc - 1.0.00 Created.
003900* 13/01/26 vbc -    .01 Resume-by-job-id added - req PQ-1080, a
004000*                       4hr training run had died on job 8103/9139.
004100* 21/01/26 vbc -    .02 Progress log widened to show est. finish
004200*                       time as well as the raw completed count.
004300* 30/01/26 vbc -    .03 Chain into pq020 moved to end of run only -
004400*                       was firing after every batch of 1000 jobs.
004450* 10/02/26 vbc -    .04 Author/Installation/Date-Written/Date-
004460*                       Compiled/Security put back as real
004470*                       paragraphs, not comment lines.  req PQ-1121.
004500*
004600*
004700*************************************************************************
004800* Copyright Notice.
004900* ****************
005000*
005100* This notice supersedes all prior copyright notices and was updated
005200* 2026-01-04 on conversion of this module to the OPQ pairs-trading
005300* system.
005400*
005500* These files and programs are part of the OPQ Pairs-Trading Batch
005600* System, adapted from the Applewood Computers Accounting System
005700* skeleton, and are Copyright (c) Vincent B Coen 1976-2026 and later.
005800*
005900* This program is now free software; you can redistribute it and/or
006000* modify it under the terms listed here and of the GNU General Public
006100* License as published by the Free Software Foundation; version 3 and
006200* later as revised for PERSONAL USAGE ONLY and that includes for use
006300* within a business but EXCLUDES repackaging or for Resale, Rental or
006400* Hire in ANY way.
006500*
006600* Persons interested in repackaging, redevelopment for the purpose of
006700* resale or distribution in a rental or hire mode must get in touch
006800* with the copyright holder with your commercial plans and proposals.
006900*
007000* OPQ is distributed in the hope that it will be useful, but WITHOUT
007100* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
007200* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
007300* for more details. If it breaks, you own both pieces but I will
007400* endeavour to fix it, providing you tell me about the problem.
007500*
007600* You should have received a copy of the GNU General Public License
007700* along with OPQ; see the file COPYING.  If not, write to the Free
007800* Software Foundation, 59 Temple Place, Suite 330, Boston, MA
007900* 02111-1307 USA.
008000*
008100*************************************************************************
008200*
008300 environment             division.
008400*=================================
008500*
008600 configuration           section.
008700 special-names.
008800     C01 is TOP-OF-FORM
008900     class PQ-NUMERIC-CLASS is "0" thru "9"
009000     switch-1 is PQ-SW-Debug on status is PQ-SW-Debug-On
009100                             off status is PQ-SW-Debug-Off.
009200*
009300 input-output             section.
009400 file-control.
009500     select PQ-Price-File
009600         assign to "PRICES.DAT"
009700         organization is line sequential
009800         file status is PQ-Prc-Status.
009900     select PQ-Config-File
010000         assign to "PQCONFIG.DAT"
010100         organization is line sequential
010200         file status is PQ-Cfg-Status.
010300     select PQ-Metrics-Out
010400         assign to "PQMETRIC.DAT"
010500         organization is line sequential
010600         file status is PQ-Met-Status.
010700     select PQ-Log-File
010800         assign to "PQLOG.DAT"
010900         organization is line sequential
011000         file status is PQ-Log-Status.
011100*
011200 data                    division.
011300*=================================
011400*
011500 file section.
011600*
011700 fd  PQ-Price-File.
011800 copy "wspqprc.cob".
011900*
012000 fd  PQ-Config-File.
012100 01  FD-Config-Line          pic x(80).
012200*
012300 fd  PQ-Metrics-Out.
012400 copy "wspqmet.cob".
012500*
012600 fd  PQ-Log-File.
012700 01  FD-Log-Line             pic x(80).
012800*
012900 working-storage         section.
013000*----------------------
013100 77  Prog-Name           pic x(15) value "PQ010 (1.0.04)".
013200*
013300 01  WS-File-Status.
013400     03  PQ-Prc-Status       pic xx.
013500     03  PQ-Cfg-Status       pic xx.
013600     03  PQ-Met-Status       pic xx.
013700     03  PQ-Log-Status       pic xx.
013750     03  filler              pic x(2).
013800*
013900 01  WS-Switches.
014000     03  WS-Eof-Price-Sw     pic x    value "N".
014100         88  WS-Eof-Price        value "Y".
014200     03  WS-Eof-Config-Sw    pic x    value "N".
014300         88  WS-Eof-Config       value "Y".
014400     03  WS-Eof-Metrics-Sw   pic x    value "N".
014500         88  WS-Eof-Metrics      value "Y".
014550     03  filler              pic x(3).
014600*
014700 01  WS-Work.
014800     03  WS-Job-Progress     pic 9(9)        comp.
014900     03  WS-Progress-Since   pic 9(4)        comp value zero.
015000     03  WS-Job-Total        pic 9(9)        comp.
015100     03  WS-Percent-Done     pic 999v99      comp-3.
015200     03  WS-Prior-Stock      pic x(12)       value spaces.
015300     03  WS-Sub-1            binary-short unsigned.
015400     03  WS-Sub-2            binary-short unsigned.
015500     03  WS-Log-Line         pic x(80).
015550     03  filler              pic x(4).
015600     03  WS-Ts               pic x(8).
015700     03  WS-Prc-Date8        pic 9(8).
015800     03  WS-Prc-Date8-Grp redefines WS-Prc-Date8.
015900         05  WS-Prc-D8-Yr    pic 9(4).
016000         05  WS-Prc-D8-Mo    pic 99.
016100         05  WS-Prc-D8-Dy    pic 99.
016200*
016300 copy "wspqcal.cob".
016400 copy "wspqtbl.cob".
016500 copy "wspqcac.cob".
016600 copy "wspqcfg.cob"       replacing PQ-Config-Line by WS-Config-Line.
016700*
016800 procedure  division.
016900*=================================
017000*
017100 0000-Main-Training.
017200     perform  1000-Load-Universe    thru 1000-Exit.
017300     perform  2000-Enumerate-Jobs   thru 2000-Exit.
017400     perform  2500-Resume-Check     thru 2500-Exit.
017500     perform  3000-Run-Jobs         thru 3000-Exit.
017600     perform  4000-Run-Merge        thru 4000-Exit.
017700     stop     run.
017800*
017900*----------------------------------------------------------------
018000* 1000 Series - Load universe (Batch Flow: Training step 1).
018100*----------------------------------------------------------------
018200 1000-Load-Universe.
018300     open     input PQ-Config-File.
018400     read     PQ-Config-File into WS-Config-Line
018500              at end set WS-Eof-Config to true.
018600     perform  1010-Parse-Config-Line thru 1010-Exit
018700              until WS-Eof-Config.
018800     close    PQ-Config-File.
018900*
019000     move     zero to PQ-Uni-Stock-Cnt.
019100     open     input PQ-Price-File.
019200     read     PQ-Price-File
019300              at end set WS-Eof-Price to true.
019400     perform  1020-Load-One-Stock thru 1020-Exit
019500              until WS-Eof-Price.
019600     close    PQ-Price-File.
019700*
019800     perform  1030-Preproc-One-Stock thru 1030-Exit
019900              varying PQ-Uni-Ix from 1 by 1
020000              until    PQ-Uni-Ix > PQ-Uni-Stock-Cnt.
020100 1000-Exit.
020200     exit.
020300*
020400 1030-Preproc-One-Stock.
020500     move     "PREPROC" to PQ-Cal-Function.
020600     move     PQ-Uni-Ix to PQ-Cal-Stock-Ix-1.
020700     call     "pq000" using PQ-Call-Linkage
020800                             PQ-Universe-Table
020900                             PQ-Calc-Work.
021000 1030-Exit.
021100     exit.
021200*
021300 1010-Parse-Config-Line.
021400*    Key=Value lines - only the fields this run needs are picked
021500*    off, everything else is ignored (see wspqcfg for the layout).
021600     perform  1011-Move-If-Key thru 1011-Exit.
021700     read     PQ-Config-File into WS-Config-Line
021800              at end set WS-Eof-Config to true.
021900 1010-Exit.
022000     exit.
022100*
022200 1011-Move-If-Key.
022300     if       WS-Config-Line (1:15) = "TRAINING-START="
022400              move WS-Config-Line (16:8) to PQ-Cfg-Training-Start
022500     end-if.
022600     if       WS-Config-Line (1:13) = "TRAINING-END="
022700              move WS-Config-Line (14:8) to PQ-Cfg-Training-End
022800     end-if.
022900 1011-Exit.
023000     exit.
023100*
023200 1020-Load-One-Stock.
023300*    Control break on stock code - the price file is a single
023400*    file concatenated across the universe, sorted ascending by
023500*    Stock-Code then Trade-Date (spec Files note).
023600     if       PQ-Prc-Stock-Code not = WS-Prior-Stock
023700              add   1 to PQ-Uni-Stock-Cnt
023800              set   PQ-Uni-Ix to PQ-Uni-Stock-Cnt
023900              move  PQ-Prc-Stock-Code to PQ-Uni-Stock-Code (PQ-Uni-Ix)
024000              move  zero to PQ-Uni-Day-Cnt (PQ-Uni-Ix)
024100              move  PQ-Prc-Stock-Code to WS-Prior-Stock
024200     end-if.
024300*    restrict to the training window here - rows outside it are
024400*    simply never appended to the day table.
024500     move     PQ-Prc-Trd-Yr to WS-Prc-D8-Yr.
024600     move     PQ-Prc-Trd-Mo to WS-Prc-D8-Mo.
024700     move     PQ-Prc-Trd-Dy to WS-Prc-D8-Dy.
024800     if       WS-Prc-Date8 >= PQ-Cfg-Training-Start
024900       and    WS-Prc-Date8 <= PQ-Cfg-Training-End
025000              add   1 to PQ-Uni-Day-Cnt (PQ-Uni-Ix)
025100              set   PQ-Uni-Dx to PQ-Uni-Day-Cnt (PQ-Uni-Ix)
025200              move  PQ-Prc-Trade-Date  to PQ-Uni-Trade-Date (PQ-Uni-Ix PQ-Uni-Dx)
025300              move  PQ-Prc-Close-Price to PQ-Uni-Close (PQ-Uni-Ix PQ-Uni-Dx)
025400     end-if.
025500     read     PQ-Price-File
025600              at end set WS-Eof-Price to true.
025700 1020-Exit.
025800     exit.
025900*
026000*----------------------------------------------------------------
026100* 2000 Series - Enumerate jobs (Batch Flow: Training step 2).
026200*----------------------------------------------------------------
026300 2000-Enumerate-Jobs.
026400     move     zero to PQ-Job-Cnt.
026500     perform  2010-Enum-Row-I thru 2010-Exit
026600              varying WS-Sub-1 from 1 by 1
026700              until    WS-Sub-1 > PQ-Uni-Stock-Cnt.
026800     move     PQ-Job-Cnt to WS-Job-Total.
026900 2000-Exit.
027000     exit.
027100*
027200 2010-Enum-Row-I.
027300     perform  2011-Enum-One-Pair thru 2011-Exit
027400              varying WS-Sub-2 from WS-Sub-1 + 1 by 1
027500              until    WS-Sub-2 > PQ-Uni-Stock-Cnt.
027600 2010-Exit.
027700     exit.
027800*
027900 2011-Enum-One-Pair.
028000     add      1 to PQ-Job-Cnt.
028100     set      PQ-Job-Ix to PQ-Job-Cnt.
028200     compute  PQ-Job-Id (PQ-Job-Ix) = PQ-Job-Cnt - 1.
028300     move     PQ-Uni-Stock-Code (WS-Sub-1)
028400              to PQ-Job-Stock-1 (PQ-Job-Ix).
028500     move     PQ-Uni-Stock-Code (WS-Sub-2)
028600              to PQ-Job-Stock-2 (PQ-Job-Ix).
028700     move     "N" to PQ-Job-Done-Sw (PQ-Job-Ix).
028800 2011-Exit.
028900     exit.
029000*
029100*----------------------------------------------------------------
029200* 2500 Series - Resume by job id (Batch Flow: Training step 3).
029300*----------------------------------------------------------------
029400 2500-Resume-Check.
029500     open     input PQ-Metrics-Out.
029600     if       PQ-Met-Status = "35"
029700              go to 2500-Exit.
029800     read     PQ-Metrics-Out
029900              at end set WS-Eof-Metrics to true.
030000     perform  2510-Mark-Job-Done thru 2510-Exit
030100              until WS-Eof-Metrics.
030200     close    PQ-Metrics-Out.
030300 2500-Exit.
030400     exit.
030500*
030600 2510-Mark-Job-Done.
030700     perform  2511-Test-One-Job thru 2511-Exit
030800              varying PQ-Job-Ix from 1 by 1
030900              until    PQ-Job-Ix > PQ-Job-Cnt.
031000     read     PQ-Metrics-Out
031100              at end set WS-Eof-Metrics to true.
031200 2510-Exit.
031300     exit.
031400*
031500 2511-Test-One-Job.
031600     if       PQ-Job-Id (PQ-Job-Ix) = PQ-Met-Job-Id
031700              move "Y" to PQ-Job-Done-Sw (PQ-Job-Ix)
031800     end-if.
031900 2511-Exit.
032000     exit.
032100*
032200*----------------------------------------------------------------
032300* 3000 Series - Run outstanding jobs (Batch Flow: Training
032400*     step 4), writing one metrics record per pair.
032500*----------------------------------------------------------------
032600 3000-Run-Jobs.
032700     open     extend PQ-Metrics-Out.
032800     move     zero to WS-Job-Progress.
032900     perform  3005-Run-One-Job-Slot thru 3005-Exit
033000              varying PQ-Job-Ix from 1 by 1
033100              until    PQ-Job-Ix > PQ-Job-Cnt.
033200     close    PQ-Metrics-Out.
033300 3000-Exit.
033400     exit.
033500*
033600 3005-Run-One-Job-Slot.
033700     if       not PQ-Job-Is-Done (PQ-Job-Ix)
033800              perform 3010-Run-One-Job thru 3010-Exit
033900     end-if.
034000     add      1 to WS-Job-Progress.
034100     add      1 to WS-Progress-Since.
034200     if       WS-Progress-Since = 1000
034300              perform 3900-Progress-Log thru 3900-Exit
034400              move    zero to WS-Progress-Since
034500     end-if.
034600 3005-Exit.
034700     exit.
034800*
034900 3010-Run-One-Job.
035000     move     PQ-Job-Stock-1 (PQ-Job-Ix) to PQ-Cal-Stock-1.
035100     move     PQ-Job-Stock-2 (PQ-Job-Ix) to PQ-Cal-Stock-2.
035200     perform  3011-Bump-Uni-Ix thru 3011-Exit
035300              varying PQ-Uni-Ix from 1 by 1
035400              until    PQ-Uni-Stock-Code (PQ-Uni-Ix) = PQ-Job-Stock-1 (PQ-Job-Ix).
035500     move     PQ-Uni-Ix to PQ-Cal-Stock-Ix-1.
035600     perform  3011-Bump-Uni-Ix thru 3011-Exit
035700              varying PQ-Uni-Ix from 1 by 1
035800              until    PQ-Uni-Stock-Code (PQ-Uni-Ix) = PQ-Job-Stock-2 (PQ-Job-Ix).
035900     move     PQ-Uni-Ix to PQ-Cal-Stock-Ix-2.
036000*
036100     move     "COINT" to PQ-Cal-Function.
036200     call     "pq000" using PQ-Call-Linkage PQ-Universe-Table PQ-Calc-Work.
036300     move     PQ-Cwk-Beta    to PQ-Met-Coint-Beta.
036400     move     PQ-Cwk-Alpha   to PQ-Met-Coint-Alpha.
036500     move     PQ-Cwk-R       to PQ-Met-Coint-R.
036600     move     PQ-Cwk-Stderr  to PQ-Met-Coint-Stderr.
036700*
036800     move     "PCC" to PQ-Cal-Function.
036900     move     "LOGRET" to PQ-Cwk-Series-Sel.
037000     call     "pq000" using PQ-Call-Linkage PQ-Universe-Table PQ-Calc-Work.
037100     move     PQ-Cwk-R to PQ-Met-Pcc-Log.
037200*
037300     move     "SSD" to PQ-Cal-Function.
037400     move     "SMA3" to PQ-Cwk-Series-Sel.
037500     call     "pq000" using PQ-Call-Linkage PQ-Universe-Table PQ-Calc-Work.
037600     move     PQ-Cwk-R to PQ-Met-Ssd-Sma3.
037700*
037800     move     PQ-Job-Id (PQ-Job-Ix)     to PQ-Met-Job-Id.
037900     move     PQ-Job-Stock-1 (PQ-Job-Ix) to PQ-Met-Stock-1.
038000     move     PQ-Job-Stock-2 (PQ-Job-Ix) to PQ-Met-Stock-2.
038100     write    PQ-Metric-Record.
038200 3010-Exit.
038300     exit.
038400*
038500 3011-Bump-Uni-Ix.
038600     continue.
038700 3011-Exit.
038800     exit.
038900*
039000*----------------------------------------------------------------
039100* 3900 Series - Progress log (Report: Training progress log).
039200*----------------------------------------------------------------
039300 3900-Progress-Log.
039400     compute  WS-Percent-Done rounded =
039500              (WS-Job-Progress / WS-Job-Total) * 100.
039600     accept   WS-Ts from time.
039700     string   WS-Ts delimited by size
039800              "	" delimited by size
039900              "PQ010 " delimited by size
040000              WS-Job-Progress delimited by size
040100              " of " delimited by size
040200              WS-Job-Total delimited by size
040300              " jobs done (" delimited by size
040400              WS-Percent-Done delimited by size
040500              "pct)" delimited by size
040600                   into WS-Log-Line.
040700     open     extend PQ-Log-File.
040800     write    FD-Log-Line from WS-Log-Line.
040900     close    PQ-Log-File.
041000 3900-Exit.
041100     exit.
041200*
041300*----------------------------------------------------------------
041400* 4000 Series - Chain into Merge (Batch Flow: Training step 5).
041500*----------------------------------------------------------------
041600 4000-Run-Merge.
041700     move     "MERGE" to PQ-Cal-Function.
041800     move     "PQ010" to PQ-Cal-Caller.
041900     call     "pq020" using PQ-Call-Linkage.
042000 4000-Exit.
042100     exit.
042200*
