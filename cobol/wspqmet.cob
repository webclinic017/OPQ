000100*******************************************
000200*                                          *
000300*  Record Definition For Pair Metrics     *
000400*           Output File                   *
000500*     Uses Met-Job-Id as key              *
000600*******************************************
000700*  File size 100 bytes.
000800*
000900* 04/01/26 vbc - Created for OPQ pairs-trading conversion.
001000* 09/01/26 vbc - Cointegration group split out into its own 05 level -
001050*                Beta/Alpha/R/Stderr now move as one block from Calc-Work.
001100* 15/01/26 vbc - Confirmed only CoInt/PCC-Log/SSD-SMA3 carried on
001200*                the metrics record - other 3 metrics are calc
001300*                only, see pq000.
001400*
001500 01  PQ-Metric-Record.
001600     03  PQ-Met-Job-Id           pic 9(9)        comp.
001700     03  PQ-Met-Stock-1          pic x(12).
001800     03  PQ-Met-Stock-2          pic x(12).
001900     03  PQ-Met-Cointegration.
002000         05  PQ-Met-Coint-Beta   pic s9(5)v9(6).
002100         05  PQ-Met-Coint-Alpha  pic s9(7)v9(6).
002200         05  PQ-Met-Coint-R      pic s9(1)v9(6).
002300         05  PQ-Met-Coint-Stderr pic s9(5)v9(6).
002400     03  PQ-Met-Pcc-Log          pic s9(1)v9(6).
002500     03  PQ-Met-Ssd-Sma3         pic s9(5)v9(6).
002600     03  filler                  pic x(20).
002700*
