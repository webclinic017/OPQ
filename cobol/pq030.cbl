000100****************************************************************
000200*                                                               *
000300*                    OPQ  -  Select Batch                      *
000400*                                                               *
000500*      Ranks candidate pairs and picks the top-N to trade       *
000600*                                                               *
000700****************************************************************
000800*
000900 identification          division.
001000*=================================
001100*
001200      program-id.       pq030.
001300*
001400      author.            Vincent B Coen FBCS, FIDM, FIDPM.
001500      installation.      Applewood Computers - OPQ Quant Group.
001600      date-written.      07/01/88.
001700      date-compiled.
001800      security.          Copyright (C) 2026, Vincent Bryan Coen.
001900*                       Distributed under the GNU General Public
002000*                       License. See the file COPYING for details.
002100*
002200*    Remarks.           Select batch - sorts the merged metrics
002300*                       file on the configured ranking metric,
002400*                       walks the sorted order enforcing optional
002500*                       stock-uniqueness and writes the top-N
002600*                       pairs file consumed by pq040/pq050.
002700*
002800*    Called modules.    None.
002900*    Files used.
003000*                       PQMERGED.DAT. (Input)
003100*                       PQCONFIG.DAT. (Run parameters)
003200*                       PQSRTWK.DAT.  (Sort work file)
003300*                       PQPAIRS.DAT.  (Output)
003400*
003500* Changes:
003600* 07/01/26 vbc - 1.0.00 Created.
003700* 15/01/26 vbc -    .01 SSD metric sorts ascending, everything
003800*                       else descending - req PQ-1063, smaller
003900*                       SSD is the better pair, opposite of PCC/R.
004000* 26/01/26 vbc -    .02 CoInt selection now keys on Coint-R desc
004100*                       and carries Coint-Beta into the pairs file
004200*                       - default beta of 1 only used for PCC/SSD.
004210* 09/02/26 vbc -    .03 Kept-Table now carries both legs of an
004215*                       accepted pair - Test-One-Kept was only ever
004220*                       compared against Stock-1, so a candidate
004225*                       reusing an accepted pair's Stock-2 slipped
004230*                       past the uniqueness check.  req PQ-1116.
004235* 10/02/26 vbc -    .04 File-Status given a combined redefine for
004240*                       the closedown check.  Author/Installation/
004245*                       Date-Written/Date-Compiled/Security put
004250*                       back as real paragraphs.  req PQ-1121.
004300*
004400*
004500*************************************************************************
004600* Copyright Notice.
004700* ****************
004800*
004900* This notice supersedes all prior copyright notices and was updated
005000* 2026-01-04 on conversion of this module to the OPQ pairs-trading
005100* system.
005200*
005300* These files and programs are part of the OPQ Pairs-Trading Batch
005400* System, adapted from the Applewood Computers Accounting System
005500* skeleton, and are Copyright (c) Vincent B Coen 1976-2026 and later.
005600*
005700* This program is now free software; you can redistribute it and/or
005800* modify it under the terms listed here and of the GNU General Public
005900* License as published by the Free Software Foundation; version 3 and
006000* later as revised for PERSONAL USAGE ONLY and that includes for use
006100* within a business but EXCLUDES repackaging or for Resale, Rental or
006200* Hire in ANY way.
006300*
006400* Persons interested in repackaging, redevelopment for the purpose of
006500* resale or distribution in a rental or hire mode must get in touch
006600* with the copyright holder with your commercial plans and proposals.
006700*
006800* OPQ is distributed in the hope that it will be useful, but WITHOUT
006900* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
007000* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
007100* for more details. If it breaks, you own both pieces but I will
007200* endeavour to fix it, providing you tell me about the problem.
007300*
007400* You should have received a copy of the GNU General Public License
007500* along with OPQ; see the file COPYING.  If not, write to the Free
007600* Software Foundation, 59 Temple Place, Suite 330, Boston, MA
007700* 02111-1307 USA.
007800*
007900*************************************************************************
008000*
008100 environment             division.
008200*=================================
008300*
008400 configuration           section.
008500 special-names.
008600     C01 is TOP-OF-FORM
008700     class PQ-NUMERIC-CLASS is "0" thru "9".
008800*
008900 input-output             section.
009000 file-control.
009100     select PQ-Merged-File
009200         assign to "PQMERGED.DAT"
009300         organization is line sequential
009400         file status is PQ-Mrg-Status.
009500     select PQ-Config-File
009600         assign to "PQCONFIG.DAT"
009700         organization is line sequential
009800         file status is PQ-Cfg-Status.
009900     select PQ-Sort-Work
010000         assign to "PQSRTWK.DAT".
010100     select PQ-Pairs-File
010200         assign to "PQPAIRS.DAT"
010300         organization is line sequential
010400         file status is PQ-Prs-Status.
010500*
010600 data                    division.
010700*=================================
010800*
010900 file section.
011000*
011100 fd  PQ-Merged-File.
011200 copy "wspqmet.cob".
011300*
011400 fd  PQ-Config-File.
011500 01  FD-Config-Line          pic x(80).
011600*
011700 sd  PQ-Sort-Work.
011800 01  PQ-Sort-Record.
011900     03  PQ-Srt-Key-Desc         pic s9(9)v9(6).
012000     03  PQ-Srt-Key-Asc          pic s9(9)v9(6).
012100     03  PQ-Srt-Job-Id           pic 9(9).
012200     03  PQ-Srt-Stock-1          pic x(12).
012300     03  PQ-Srt-Stock-2          pic x(12).
012400     03  PQ-Srt-Beta             pic s9(5)v9(6).
012450     03  filler                  pic x(4).
012500*
012600 fd  PQ-Pairs-File.
012700 copy "wspqprs.cob".
012800*
012900 working-storage         section.
013000*----------------------
013100 77  Prog-Name           pic x(15) value "PQ030 (1.0.04)".
013200*
013300 01  WS-File-Status.
013400     03  PQ-Mrg-Status       pic xx.
013500     03  PQ-Cfg-Status       pic xx.
013600     03  PQ-Prs-Status       pic xx.
013650     03  filler              pic x(2).
013660 01  WS-File-Status-Redef redefines WS-File-Status.
013670*    Combined view - one compare against all-zeros tells the
013680*    close-down check that Merge/Config/Pairs all opened clean.
013690     03  WS-File-Status-All  pic x(6).
013700*
013800 01  WS-Switches.
013900     03  WS-Eof-Config-Sw    pic x    value "N".
014000         88  WS-Eof-Config       value "Y".
014100     03  WS-Eof-Sort-Sw      pic x    value "N".
014200         88  WS-Eof-Sort         value "Y".
014250     03  filler              pic x(3).
014300*
014400 01  WS-Work.
014500     03  WS-Metric-Is-Ssd    pic x    value "N".
014600         88  WS-Metric-Ssd       value "Y".
014700     03  WS-Metric-Is-Coint  pic x    value "N".
014800         88  WS-Metric-Coint     value "Y".
014900     03  WS-Kept-Cnt         pic 9(4)        comp value zero.
015000     03  WS-Sub              binary-short unsigned.
015100     03  WS-Uniq-Ok-Sw       pic x    value "Y".
015200         88  PQ-Cal-Uniq-Ok      value "Y".
015250     03  filler              pic x(3).
015300*
015400 01  PQ-Kept-Table.
015500     03  PQ-Kept-Entry occurs 1 to 400 times
015600                        depending on WS-Kept-Cnt
015700                        indexed by PQ-Kept-Ix.
015800         05  PQ-Kept-Stock-1 pic x(12).
015820         05  PQ-Kept-Stock-2 pic x(12).
015850         05  filler          pic x(4).
015900*
016000 copy "wspqcfg.cob"       replacing PQ-Config-Line by WS-Config-Line.
016100*
016200 procedure  division.
016300*=================================
016400*
016500 0000-Main-Select.
016600     perform  1000-Load-Config     thru 1000-Exit.
016700     perform  2000-Build-Sort-Work thru 2000-Exit.
016800     perform  3000-Sort-And-Pick   thru 3000-Exit.
016900     stop     run.
017000*
017100*----------------------------------------------------------------
017200* 1000 Series - Load run parameters.
017300*----------------------------------------------------------------
017400 1000-Load-Config.
017500     open     input PQ-Config-File.
017600     read     PQ-Config-File into WS-Config-Line
017700              at end set WS-Eof-Config to true.
017800     perform  1010-Parse-Config-Line thru 1010-Exit
017900              until WS-Eof-Config.
018000     close    PQ-Config-File.
018100     if       PQ-Cfg-Select-Metric (1:3) = "SSD"
018200              set WS-Metric-Ssd to true
018300     end-if.
018400     if       PQ-Cfg-Select-Metric (1:5) = "COINT"
018500              set WS-Metric-Coint to true
018600     end-if.
018700 1000-Exit.
018800     exit.
018900*
019000 1010-Parse-Config-Line.
019100     if       WS-Config-Line (1:15) = "SELECT-METRIC="
019200              move WS-Config-Line (16:10) to PQ-Cfg-Select-Metric
019300     end-if.
019400     if       WS-Config-Line (1:11) = "TOP-N-PAIRS="
019500              move WS-Config-Line (12:4) to PQ-Cfg-Top-N
019600     end-if.
019700     if       WS-Config-Line (1:11) = "UNIQUENESS="
019800              move WS-Config-Line (12:1) to PQ-Cfg-Uniqueness-Sw
019900     end-if.
020000     read     PQ-Config-File into WS-Config-Line
020100              at end set WS-Eof-Config to true.
020200 1010-Exit.
020300     exit.
020400*
020500*----------------------------------------------------------------
020600* 2000 Series - Build the sort work file (Batch Flow: Select
020700*     step 1, ranking metric picked off per configured name).
020800*----------------------------------------------------------------
020900 2000-Build-Sort-Work.
021000     open     input PQ-Merged-File.
021100     open     output PQ-Sort-Work.
021200     read     PQ-Merged-File
021300              at end go to 2000-Exit.
021400     perform  2010-Copy-One-Metric thru 2010-Exit
021500              until PQ-Mrg-Status = "10".
021600 2000-Exit.
021700     close    PQ-Merged-File.
021800     close    PQ-Sort-Work.
021900     exit.
022000*
022100 2010-Copy-One-Metric.
022200     move     PQ-Met-Job-Id  to PQ-Srt-Job-Id.
022300     move     PQ-Met-Stock-1 to PQ-Srt-Stock-1.
022400     move     PQ-Met-Stock-2 to PQ-Srt-Stock-2.
022500     move     1              to PQ-Srt-Beta.
022600     evaluate true
022700         when WS-Metric-Ssd
022800              move PQ-Met-Ssd-Sma3 to PQ-Srt-Key-Asc
022900              move zero            to PQ-Srt-Key-Desc
023000         when WS-Metric-Coint
023100              move PQ-Met-Coint-R    to PQ-Srt-Key-Desc
023200              move zero              to PQ-Srt-Key-Asc
023300              move PQ-Met-Coint-Beta to PQ-Srt-Beta
023400         when other
023500              move PQ-Met-Pcc-Log to PQ-Srt-Key-Desc
023600              move zero           to PQ-Srt-Key-Asc
023700     end-evaluate.
023800     release  PQ-Sort-Record.
023900     read     PQ-Merged-File
024000              at end move "10" to PQ-Mrg-Status.
024100 2010-Exit.
024200     exit.
024300*
024400*----------------------------------------------------------------
024500* 3000 Series - Sort, scan and pick the top-N (Batch Flow:
024600*     Select steps 2-3).
024700*----------------------------------------------------------------
024800 3000-Sort-And-Pick.
024900     if       WS-Metric-Ssd
025000              sort  PQ-Sort-Work
025100                    ascending key PQ-Srt-Key-Asc
025200                    using PQ-Sort-Work
025300                    giving PQ-Sort-Work
025400     else
025500              sort  PQ-Sort-Work
025600                    descending key PQ-Srt-Key-Desc
025700                    using PQ-Sort-Work
025800                    giving PQ-Sort-Work
025900     end-if.
026000     open     input PQ-Sort-Work.
026100     open     output PQ-Pairs-File.
026200     move     zero to WS-Kept-Cnt.
026300     read     PQ-Sort-Work
026400              at end set WS-Eof-Sort to true.
026500     perform  3010-Consider-One-Pair thru 3010-Exit
026600              until WS-Eof-Sort
026700                 or WS-Kept-Cnt = PQ-Cfg-Top-N.
026800     close    PQ-Sort-Work.
026900     close    PQ-Pairs-File.
027000 3000-Exit.
027100     exit.
027200*
027300 3010-Consider-One-Pair.
027400     perform  3020-Uniqueness-Ok thru 3020-Exit.
027500     if       PQ-Cal-Uniq-Ok
027600              add   1 to WS-Kept-Cnt
027700              set   PQ-Kept-Ix to WS-Kept-Cnt
027750              move  PQ-Srt-Stock-1 to PQ-Kept-Stock-1 (PQ-Kept-Ix)
027780              move  PQ-Srt-Stock-2 to PQ-Kept-Stock-2 (PQ-Kept-Ix)
027900              move  PQ-Srt-Stock-1 to PQ-Prs-Stock-1
028000              move  PQ-Srt-Stock-2 to PQ-Prs-Stock-2
028100              move  PQ-Srt-Beta    to PQ-Prs-Beta
028200              write PQ-Pairs-Record
028300     end-if.
028400     read     PQ-Sort-Work
028500              at end set WS-Eof-Sort to true.
028600 3010-Exit.
028700     exit.
028800*
028900 3020-Uniqueness-Ok.
029000     move     "Y" to WS-Uniq-Ok-Sw.
029100     if       PQ-Cfg-Unique-Required
029200              perform 3021-Test-One-Kept thru 3021-Exit
029300                       varying PQ-Kept-Ix from 1 by 1
029400                       until PQ-Kept-Ix > WS-Kept-Cnt
029500     end-if.
029600 3020-Exit.
029700     exit.
029800*
029900 3021-Test-One-Kept.
030000     if       PQ-Kept-Stock-1 (PQ-Kept-Ix) = PQ-Srt-Stock-1
030050        or    PQ-Kept-Stock-1 (PQ-Kept-Ix) = PQ-Srt-Stock-2
030080        or    PQ-Kept-Stock-2 (PQ-Kept-Ix) = PQ-Srt-Stock-1
030090        or    PQ-Kept-Stock-2 (PQ-Kept-Ix) = PQ-Srt-Stock-2
030200              move "N" to WS-Uniq-Ok-Sw
030300              set  PQ-Kept-Ix to WS-Kept-Cnt
030400     end-if.
030500 3021-Exit.
030600     exit.
030700*
