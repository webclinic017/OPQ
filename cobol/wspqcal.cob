000100*  05/01/26 vbc - WS-CD-Args style linkage block for CALLs
000200*                 into pq000 (calc) and pq020 (merge) - picked
000300*                 by position within Pq-Cal-Args, same idea as
000400*                 the old WS-Calling-Data block.
000500* 18/01/26 vbc - Widened Pq-Cal-Return-Code 9 -> 99.
000600* 24/01/26 vbc - Added Stock-Ix-1/2 - passing table indices is
000700*                cheaper than re-searching Pq-Uni-Entry by code
000800*                on every CALL out of pq010/pq050.
000850* 06/02/26 vbc - Filler pad added, block brought up to the same
000860*                convention as the rest of the working table set.
000900*
001000 01  PQ-Call-Linkage.
001100     03  PQ-Cal-Function         pic x(8).
001200     03  PQ-Cal-Caller           pic x(8).
001300     03  PQ-Cal-Return-Code      pic 99.
001400     03  PQ-Cal-Stock-1          pic x(12).
001500     03  PQ-Cal-Stock-2          pic x(12).
001600     03  PQ-Cal-Stock-Ix-1       binary-short unsigned.
001700     03  PQ-Cal-Stock-Ix-2       binary-short unsigned.
001800     03  PQ-Cal-Args             pic x(13).
001850     03  filler                  pic x(4).
001900*
