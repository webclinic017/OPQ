000100****************************************************************
000200*                                                               *
000300*             OPQ  -  Pairwise Statistics Calc Module           *
000400*                                                               *
000500*        Callable from pq010 (training) and pq050 (backtest)    *
000600*                                                               *
000700****************************************************************
000800*
000900 identification          division.
001000*=================================
001100*
001200      program-id.       pq000.
001300*
001400      author.            Vincent B Coen FBCS, FIDM, FIDPM.
001500      installation.      Applewood Computers - OPQ Quant Group.
001600      date-written.      04/01/88.
001700      date-compiled.
001800      security.          Copyright (C) 2026, Vincent Bryan Coen.
001900*                       Distributed under the GNU General Public
002000*                       License. See the file COPYING for details.
002100*
002200*    Remarks.           Per-stock preprocessing (Sma3, log return,
002300*                       normalize, rank) and the six pairwise
002400*                       similarity metrics - Pcc, Scc, Ssd on
002500*                       raw/Sma3/log-return operands, and the
002600*                       CoInt (cointegration) regression.
002700*
002800*    Called modules.    None.
002900*    Calling modules.   pq010, pq050.
003000*
003100*    Files used.        None - operates on Pq-Universe-Table
003200*                       passed by the caller.
003300*
003400* Changes:
003500* 04/01/26 vbc - 1.0.00 Created.
003600* 12/01/26 vbc -    .01 Preprocess split into 6 sub-paragraphs -
003700*                       easier to unit step through in the debugger.
003800* 19/01/26 vbc -    .02 Pcc/Ssd merged into one generic paragraph
003900*                       driven by Pq-Cwk-Series-Sel - was 3 copies.
004000*                       req PQ-1091 (calc consolidation).
004100* 26/01/26 vbc -    .03 Ln/Sqrt series routines added - see wspqcac.
004200* 02/02/26 vbc -    .04 Coint-Calc stderr fix - was using n not n-2
004300*                       in the denominator.  req PQ-1103.
004400* 06/02/26 vbc -    .05 Rank/Ln/Sqrt loop bodies pulled out to their
004500*                       own paragraphs, house style is perform-thru,
004600*                       no in-line perform blocks in this shop.
004650* 10/02/26 vbc -    .06 Prog-Name given a code/release redefine for
004660*                       Wto-Debug-Line.  Author/Installation/Date-
004670*                       Written/Date-Compiled/Security put back as
004680*                       real paragraphs, not comment lines - house
004690*                       standard, req PQ-1121.
004700*
004800*
004900*************************************************************************
005000* Copyright Notice.
005100* ****************
005200*
005300* This notice supersedes all prior copyright notices and was updated
005400* 2026-01-04 on conversion of this module to the OPQ pairs-trading
005500* system.
005600*
005700* These files and programs are part of the OPQ Pairs-Trading Batch
005800* System, adapted from the Applewood Computers Accounting System
005900* skeleton, and are Copyright (c) Vincent B Coen 1976-2026 and later.
006000*
006100* This program is now free software; you can redistribute it and/or
006200* modify it under the terms listed here and of the GNU General Public
006300* License as published by the Free Software Foundation; version 3 and
006400* later as revised for PERSONAL USAGE ONLY and that includes for use
006500* within a business but EXCLUDES repackaging or for Resale, Rental or
006600* Hire in ANY way.
006700*
006800* Persons interested in repackaging, redevelopment for the purpose of
006900* resale or distribution in a rental or hire mode must get in touch
007000* with the copyright holder with your commercial plans and proposals.
007100*
007200* OPQ is distributed in the hope that it will be useful, but WITHOUT
007300* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
007400* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
007500* for more details. If it breaks, you own both pieces but I will
007600* endeavour to fix it, providing you tell me about the problem.
007700*
007800* You should have received a copy of the GNU General Public License
007900* along with OPQ; see the file COPYING.  If not, write to the Free
008000* Software Foundation, 59 Temple Place, Suite 330, Boston, MA
008100* 02111-1307 USA.
008200*
008300*************************************************************************
008400*
008500 environment             division.
008600*=================================
008700*
008800 configuration           section.
008900 special-names.
009000     C01 is TOP-OF-FORM
009100     class PQ-NUMERIC-CLASS is "0" thru "9"
009200     switch-1 is PQ-SW-Debug on status is PQ-SW-Debug-On
009300                             off status is PQ-SW-Debug-Off.
009400*
009500 data                    division.
009600*=================================
009700*
009800 working-storage         section.
009900*----------------------
010000 01  WS-Prog-Id-Grp.
010010     05  Prog-Name       pic x(15) value "PQ000 (1.0.06)".
010020     05  filler          pic x(05).
010030 01  WS-Prog-Id-Redef    redefines WS-Prog-Id-Grp.
010040*    Debug aid only - lets Wto-Debug-Line pick the module code
010050*    and release digits apart without unstringing Prog-Name.
010060     05  WS-Prog-Code    pic x(05).
010070     05  filler          pic x(01).
010080     05  WS-Prog-Release pic x(14).
010100*
010200 linkage                 section.
010300*=================================
010400*
010500 copy "wspqcal.cob".
010600 copy "wspqtbl.cob".
010700 copy "wspqcac.cob".
010800*
010900 procedure  division using PQ-Call-Linkage
011000                           PQ-Universe-Table
011100                           PQ-Calc-Work.
011200*=========================================
011300*
011400 0000-Main-Calc-Para.
011500     move     zero to PQ-Cal-Return-Code.
011600     evaluate true
011700         when  PQ-Cal-Function = "PREPROC"
011800               perform 2000-Preprocess-Stock  thru 2000-Exit
011900         when  PQ-Cal-Function = "PCC"  or  "SSD"
012000               perform 3000-Pcc-Or-Ssd-Calc   thru 3000-Exit
012100         when  PQ-Cal-Function = "SCC"
012200               perform 3100-Scc-Calc          thru 3100-Exit
012300         when  PQ-Cal-Function = "COINT"
012400               perform 3300-Coint-Calc        thru 3300-Exit
012500         when  other
012600               move  99 to PQ-Cal-Return-Code
012700     end-evaluate.
012800     goback.
012900*
013000*----------------------------------------------------------------
013100* 2000 Series - Per-stock preprocessing (Business Rule: Calc
013200*               per-stock preprocessing).
013300*----------------------------------------------------------------
013400 2000-Preprocess-Stock.
013500     set      PQ-Uni-Ix to PQ-Cal-Stock-Ix-1.
013600     perform  2010-Build-Sma3-Logret thru 2010-Exit
013700              varying PQ-Uni-Dx from 1 by 1
013800              until   PQ-Uni-Dx > PQ-Uni-Day-Cnt (PQ-Uni-Ix).
013900     perform  2020-Mean-Std-Series  thru 2020-Exit.
014000     perform  2040-Normalize        thru 2040-Exit
014100              varying PQ-Uni-Dx from 1 by 1
014200              until   PQ-Uni-Dx > PQ-Uni-Day-Cnt (PQ-Uni-Ix).
014300     perform  2050-Rank-Series      thru 2050-Exit.
014400 2000-Exit.
014500     exit.
014600*
014700 2010-Build-Sma3-Logret.
014800*    Sma3 = mean of this close and the 2 preceding - undefined
014900*    for the first two rows of the series.
015000     if       PQ-Uni-Dx > 2
015100              compute PQ-Uni-Sma3 (PQ-Uni-Ix PQ-Uni-Dx) rounded =
015200                      ( PQ-Uni-Close (PQ-Uni-Ix PQ-Uni-Dx)
015300                      + PQ-Uni-Close (PQ-Uni-Ix PQ-Uni-Dx - 1)
015400                      + PQ-Uni-Close (PQ-Uni-Ix PQ-Uni-Dx - 2) ) / 3
015500              set   PQ-Uni-Sma3-Valid (PQ-Uni-Ix PQ-Uni-Dx) to true
015600     else
015700              move  "N" to PQ-Uni-Sma3-Valid-Sw (PQ-Uni-Ix PQ-Uni-Dx)
015800     end-if.
015900*    Log return = ln(close t) - ln(close t-1) - undefined row 1.
016000     if       PQ-Uni-Dx > 1
016100              move    PQ-Uni-Close (PQ-Uni-Ix PQ-Uni-Dx)   to PQ-Cwk-Ln-X
016200              perform 9000-Ln-Series thru 9000-Exit
016300              move    PQ-Cwk-Ln-Result to PQ-Cwk-Ln-Sum
016400              move    PQ-Uni-Close (PQ-Uni-Ix PQ-Uni-Dx - 1) to PQ-Cwk-Ln-X
016500              perform 9000-Ln-Series thru 9000-Exit
016600              compute PQ-Uni-Log-Ret (PQ-Uni-Ix PQ-Uni-Dx) rounded =
016700                      PQ-Cwk-Ln-Sum - PQ-Cwk-Ln-Result
016800              set     PQ-Uni-Log-Ret-Valid (PQ-Uni-Ix PQ-Uni-Dx) to true
016900     else
017000              move  "N" to PQ-Uni-Log-Ret-Valid-Sw (PQ-Uni-Ix PQ-Uni-Dx)
017100     end-if.
017200 2010-Exit.
017300     exit.
017400*
017500 2020-Mean-Std-Series.
017600*    Mean and sample std (n-1) of Close and of Sma3 over the
017700*    whole series - undefined rows excluded from the aggregate.
017800     move     zero to PQ-Cwk-N  PQ-Cwk-Sum-X.
017900     perform  2021-Sum-One-Close thru 2021-Exit
018000              varying PQ-Uni-Dx from 1 by 1
018100              until    PQ-Uni-Dx > PQ-Uni-Day-Cnt (PQ-Uni-Ix).
018200     compute  PQ-Cwk-Mean-X rounded = PQ-Cwk-Sum-X / PQ-Cwk-N.
018300     move     zero to PQ-Cwk-Sum-Dx2.
018400     perform  2022-Sqdev-One-Close thru 2022-Exit
018500              varying PQ-Uni-Dx from 1 by 1
018600              until    PQ-Uni-Dx > PQ-Uni-Day-Cnt (PQ-Uni-Ix).
018700     move     PQ-Cwk-Sum-Dx2 to PQ-Cwk-Sqrt-X.
018800     compute  PQ-Cwk-Sqrt-X = PQ-Cwk-Sqrt-X / (PQ-Cwk-N - 1).
018900     perform  9100-Sqrt-Newton thru 9100-Exit.
019000     move     PQ-Cwk-Sqrt-Result to PQ-Cwk-Std-X.
019100*
019200     move     zero to PQ-Cwk-N  PQ-Cwk-Sum-Y.
019300     perform  2023-Sum-One-Sma3 thru 2023-Exit
019400              varying PQ-Uni-Dx from 1 by 1
019500              until    PQ-Uni-Dx > PQ-Uni-Day-Cnt (PQ-Uni-Ix).
019600     compute  PQ-Cwk-Mean-Y rounded = PQ-Cwk-Sum-Y / PQ-Cwk-N.
019700     move     zero to PQ-Cwk-Sum-Dy2.
019800     perform  2024-Sqdev-One-Sma3 thru 2024-Exit
019900              varying PQ-Uni-Dx from 1 by 1
020000              until    PQ-Uni-Dx > PQ-Uni-Day-Cnt (PQ-Uni-Ix).
020100     move     PQ-Cwk-Sum-Dy2 to PQ-Cwk-Sqrt-X.
020200     compute  PQ-Cwk-Sqrt-X = PQ-Cwk-Sqrt-X / (PQ-Cwk-N - 1).
020300     perform  9100-Sqrt-Newton thru 9100-Exit.
020400     move     PQ-Cwk-Sqrt-Result to PQ-Cwk-Std-Y.
020500 2020-Exit.
020600     exit.
020700*
020800 2021-Sum-One-Close.
020900     add      1 to PQ-Cwk-N.
021000     add      PQ-Uni-Close (PQ-Uni-Ix PQ-Uni-Dx) to PQ-Cwk-Sum-X.
021100 2021-Exit.
021200     exit.
021300*
021400 2022-Sqdev-One-Close.
021500     compute  PQ-Cwk-Sum-Dx2 rounded = PQ-Cwk-Sum-Dx2 +
021600              ( PQ-Uni-Close (PQ-Uni-Ix PQ-Uni-Dx) - PQ-Cwk-Mean-X )
021700              * ( PQ-Uni-Close (PQ-Uni-Ix PQ-Uni-Dx) - PQ-Cwk-Mean-X ).
021800 2022-Exit.
021900     exit.
022000*
022100 2023-Sum-One-Sma3.
022200     if       PQ-Uni-Sma3-Valid (PQ-Uni-Ix PQ-Uni-Dx)
022300              add 1 to PQ-Cwk-N
022400              add PQ-Uni-Sma3 (PQ-Uni-Ix PQ-Uni-Dx) to PQ-Cwk-Sum-Y
022500     end-if.
022600 2023-Exit.
022700     exit.
022800*
022900 2024-Sqdev-One-Sma3.
023000     if       PQ-Uni-Sma3-Valid (PQ-Uni-Ix PQ-Uni-Dx)
023100              compute PQ-Cwk-Sum-Dy2 rounded = PQ-Cwk-Sum-Dy2 +
023200                      ( PQ-Uni-Sma3 (PQ-Uni-Ix PQ-Uni-Dx) - PQ-Cwk-Mean-Y )
023300                      * ( PQ-Uni-Sma3 (PQ-Uni-Ix PQ-Uni-Dx) - PQ-Cwk-Mean-Y )
023400     end-if.
023500 2024-Exit.
023600     exit.
023700*
023800 2040-Normalize.
023900     compute  PQ-Uni-Norm-Close (PQ-Uni-Ix PQ-Uni-Dx) rounded =
024000              ( PQ-Uni-Close (PQ-Uni-Ix PQ-Uni-Dx) - PQ-Cwk-Mean-X )
024100              / PQ-Cwk-Std-X.
024200     if       PQ-Uni-Sma3-Valid (PQ-Uni-Ix PQ-Uni-Dx)
024300              compute PQ-Uni-Norm-Sma3 (PQ-Uni-Ix PQ-Uni-Dx) rounded =
024400                      ( PQ-Uni-Sma3 (PQ-Uni-Ix PQ-Uni-Dx) - PQ-Cwk-Mean-Y )
024500                      / PQ-Cwk-Std-Y
024600     end-if.
024700 2040-Exit.
024800     exit.
024900*
025000 2050-Rank-Series.
025100*    Rank of each Close and Sma3 within its own series, ascending
025200*    1-based, ties sharing the average rank - a simple O(n**2)
025300*    compare-all pass, the series is never more than 1000 rows.
025400     perform  2053-Rank-One-Day thru 2053-Exit
025500              varying PQ-Uni-Dx from 1 by 1
025600              until    PQ-Uni-Dx > PQ-Uni-Day-Cnt (PQ-Uni-Ix).
025700 2050-Exit.
025800     exit.
025900*
026000 2053-Rank-One-Day.
026100     perform  2051-Rank-One-Close thru 2051-Exit.
026200     if       PQ-Uni-Sma3-Valid (PQ-Uni-Ix PQ-Uni-Dx)
026300              perform 2052-Rank-One-Sma3 thru 2052-Exit
026400     end-if.
026500 2053-Exit.
026600     exit.
026700*
026800 2051-Rank-One-Close.
026900     move     1 to PQ-Cwk-N.
027000     move     zero to PQ-Cwk-Sum-X.
027100     perform  2054-Cmp-One-Close thru 2054-Exit
027200              varying PQ-Uni-Ix2 from 1 by 1
027300              until    PQ-Uni-Ix2 > PQ-Uni-Day-Cnt (PQ-Uni-Ix).
027400*    average rank over the tied block = low rank + (ties-1)/2.
027500     compute  PQ-Uni-Rank-Close (PQ-Uni-Ix PQ-Uni-Dx) rounded =
027600              PQ-Cwk-N + (PQ-Cwk-Sum-X - 1) / 2.
027700 2051-Exit.
027800     exit.
027900*
028000 2054-Cmp-One-Close.
028100     if       PQ-Uni-Close (PQ-Uni-Ix PQ-Uni-Ix2) <
028200              PQ-Uni-Close (PQ-Uni-Ix PQ-Uni-Dx)
028300              add 1 to PQ-Cwk-N
028400     end-if.
028500     if       PQ-Uni-Close (PQ-Uni-Ix PQ-Uni-Ix2) =
028600              PQ-Uni-Close (PQ-Uni-Ix PQ-Uni-Dx)
028700              add 1 to PQ-Cwk-Sum-X
028800     end-if.
028900 2054-Exit.
029000     exit.
029100*
029200 2052-Rank-One-Sma3.
029300     move     1 to PQ-Cwk-N.
029400     move     zero to PQ-Cwk-Sum-X.
029500     perform  2055-Cmp-One-Sma3 thru 2055-Exit
029600              varying PQ-Uni-Ix2 from 1 by 1
029700              until    PQ-Uni-Ix2 > PQ-Uni-Day-Cnt (PQ-Uni-Ix).
029800     compute  PQ-Uni-Rank-Sma3 (PQ-Uni-Ix PQ-Uni-Dx) rounded =
029900              PQ-Cwk-N + (PQ-Cwk-Sum-X - 1) / 2.
030000 2052-Exit.
030100     exit.
030200*
030300 2055-Cmp-One-Sma3.
030400     if       PQ-Uni-Sma3-Valid (PQ-Uni-Ix PQ-Uni-Ix2)
030500       and    PQ-Uni-Sma3 (PQ-Uni-Ix PQ-Uni-Ix2) <
030600              PQ-Uni-Sma3 (PQ-Uni-Ix PQ-Uni-Dx)
030700              add 1 to PQ-Cwk-N
030800     end-if.
030900     if       PQ-Uni-Sma3-Valid (PQ-Uni-Ix PQ-Uni-Ix2)
031000       and    PQ-Uni-Sma3 (PQ-Uni-Ix PQ-Uni-Ix2) =
031100              PQ-Uni-Sma3 (PQ-Uni-Ix PQ-Uni-Dx)
031200              add 1 to PQ-Cwk-Sum-X
031300     end-if.
031400 2055-Exit.
031500     exit.
031600*
031700*----------------------------------------------------------------
031800* 3000 Series - Pairwise metrics (Business Rule: Calc metrics).
031900*     Both stocks are matched by trade date, a merge pass over
032000*     the two ascending-date tables, undefined operands dropped.
032100*----------------------------------------------------------------
032200 3000-Pcc-Or-Ssd-Calc.
032300     set      PQ-Uni-Ix  to PQ-Cal-Stock-Ix-1.
032400     set      PQ-Uni-Ix2 to PQ-Cal-Stock-Ix-2.
032500     move     zero to PQ-Cwk-N PQ-Cwk-Sum-X PQ-Cwk-Sum-Y
032600                       PQ-Cwk-Sum-Dx2 PQ-Cwk-Sum-Dy2 PQ-Cwk-Sum-Dxdy
032700                       PQ-Cwk-Sum-Ssd.
032800     set      PQ-Uni-Dx  to 1.
032900     set      PQ-Uni-Dx2 to 1.
033000     perform  3010-Merge-By-Date thru 3010-Exit
033100              until    PQ-Uni-Dx  > PQ-Uni-Day-Cnt (PQ-Uni-Ix)
033200              or       PQ-Uni-Dx2 > PQ-Uni-Day-Cnt (PQ-Uni-Ix2).
033300     if       PQ-Cal-Function = "PCC"
033400              perform  3020-Finish-Pcc thru 3020-Exit
033500     else
033600              compute  PQ-Cwk-R rounded = PQ-Cwk-Sum-Ssd / PQ-Cwk-N
033700     end-if.
033800 3000-Exit.
033900     exit.
034000*
034100 3010-Merge-By-Date.
034200     if       PQ-Uni-Trade-Date (PQ-Uni-Ix PQ-Uni-Dx) <
034300              PQ-Uni-Trade-Date (PQ-Uni-Ix2 PQ-Uni-Dx2)
034400              add 1 to PQ-Uni-Dx
034500     else
034600     if       PQ-Uni-Trade-Date (PQ-Uni-Ix PQ-Uni-Dx) >
034700              PQ-Uni-Trade-Date (PQ-Uni-Ix2 PQ-Uni-Dx2)
034800              add 1 to PQ-Uni-Dx2
034900     else
035000*             same date - pull the pair of operands selected by
035100*             Pq-Cwk-Series-Sel, drop the row if either undefined.
035200              perform 3011-Pick-Operand-X thru 3011-Exit
035300              perform 3012-Pick-Operand-Y thru 3012-Exit
035400              if      PQ-Cal-Return-Code = zero
035500                      add 1 to PQ-Cwk-N
035600                      add PQ-Cwk-Opnd-X to PQ-Cwk-Sum-X
035700                      add PQ-Cwk-Opnd-Y to PQ-Cwk-Sum-Y
035800              end-if
035900              add     1 to PQ-Uni-Dx
036000              add     1 to PQ-Uni-Dx2
036100     end-if
036200     end-if.
036300 3010-Exit.
036400     exit.
036500*
036600 3011-Pick-Operand-X.
036700     move     zero to PQ-Cal-Return-Code.
036800     evaluate true
036900         when  PQ-Cwk-Sel-Close
037000               move PQ-Uni-Close (PQ-Uni-Ix PQ-Uni-Dx) to PQ-Cwk-Opnd-X
037100         when  PQ-Cwk-Sel-Sma3
037200               if   PQ-Uni-Sma3-Valid (PQ-Uni-Ix PQ-Uni-Dx)
037300                    move PQ-Uni-Sma3 (PQ-Uni-Ix PQ-Uni-Dx) to PQ-Cwk-Opnd-X
037400               else move 1 to PQ-Cal-Return-Code
037500               end-if
037600         when  PQ-Cwk-Sel-Logret
037700               if   PQ-Uni-Log-Ret-Valid (PQ-Uni-Ix PQ-Uni-Dx)
037800                    move PQ-Uni-Log-Ret (PQ-Uni-Ix PQ-Uni-Dx) to PQ-Cwk-Opnd-X
037900               else move 1 to PQ-Cal-Return-Code
038000               end-if
038100     end-evaluate.
038200 3011-Exit.
038300     exit.
038400*
038500 3012-Pick-Operand-Y.
038600     evaluate true
038700         when  PQ-Cwk-Sel-Close
038800               move PQ-Uni-Close (PQ-Uni-Ix2 PQ-Uni-Dx2) to PQ-Cwk-Opnd-Y
038900         when  PQ-Cwk-Sel-Sma3
039000               if   PQ-Uni-Sma3-Valid (PQ-Uni-Ix2 PQ-Uni-Dx2)
039100                    move PQ-Uni-Sma3 (PQ-Uni-Ix2 PQ-Uni-Dx2) to PQ-Cwk-Opnd-Y
039200               else move 1 to PQ-Cal-Return-Code
039300               end-if
039400         when  PQ-Cwk-Sel-Logret
039500               if   PQ-Uni-Log-Ret-Valid (PQ-Uni-Ix2 PQ-Uni-Dx2)
039600                    move PQ-Uni-Log-Ret (PQ-Uni-Ix2 PQ-Uni-Dx2) to PQ-Cwk-Opnd-Y
039700               else move 1 to PQ-Cal-Return-Code
039800               end-if
039900     end-evaluate.
040000*    Ssd accumulation happens here while both operands are still
040100*    in hand (normalized-close/sma3 difference squared).
040200     if       PQ-Cal-Function = "SSD" and PQ-Cal-Return-Code = zero
040300              compute PQ-Cwk-Sum-Ssd rounded = PQ-Cwk-Sum-Ssd +
040400                      (PQ-Cwk-Opnd-X - PQ-Cwk-Opnd-Y)
040500                      * (PQ-Cwk-Opnd-X - PQ-Cwk-Opnd-Y).
040600 3012-Exit.
040700     exit.
040800*
040900 3020-Finish-Pcc.
041000     compute  PQ-Cwk-Mean-X rounded = PQ-Cwk-Sum-X / PQ-Cwk-N.
041100     compute  PQ-Cwk-Mean-Y rounded = PQ-Cwk-Sum-Y / PQ-Cwk-N.
041200     move     zero to PQ-Cwk-Sum-Dx2 PQ-Cwk-Sum-Dy2 PQ-Cwk-Sum-Dxdy.
041300     set      PQ-Uni-Dx  to 1.
041400     set      PQ-Uni-Dx2 to 1.
041500     perform  3021-Accum-Pcc-Terms thru 3021-Exit
041600              until    PQ-Uni-Dx  > PQ-Uni-Day-Cnt (PQ-Uni-Ix)
041700              or       PQ-Uni-Dx2 > PQ-Uni-Day-Cnt (PQ-Uni-Ix2).
041800     move     PQ-Cwk-Sum-Dx2 to PQ-Cwk-Sqrt-X.
041900     perform  9100-Sqrt-Newton thru 9100-Exit.
042000     move     PQ-Cwk-Sqrt-Result to PQ-Cwk-Std-X.
042100     move     PQ-Cwk-Sum-Dy2 to PQ-Cwk-Sqrt-X.
042200     perform  9100-Sqrt-Newton thru 9100-Exit.
042300     move     PQ-Cwk-Sqrt-Result to PQ-Cwk-Std-Y.
042400     compute  PQ-Cwk-R rounded =
042500              PQ-Cwk-Sum-Dxdy / (PQ-Cwk-Std-X * PQ-Cwk-Std-Y).
042600 3020-Exit.
042700     exit.
042800*
042900 3021-Accum-Pcc-Terms.
043000     if       PQ-Uni-Trade-Date (PQ-Uni-Ix PQ-Uni-Dx) <
043100              PQ-Uni-Trade-Date (PQ-Uni-Ix2 PQ-Uni-Dx2)
043200              add 1 to PQ-Uni-Dx
043300     else
043400     if       PQ-Uni-Trade-Date (PQ-Uni-Ix PQ-Uni-Dx) >
043500              PQ-Uni-Trade-Date (PQ-Uni-Ix2 PQ-Uni-Dx2)
043600              add 1 to PQ-Uni-Dx2
043700     else
043800              perform 3011-Pick-Operand-X thru 3011-Exit
043900              perform 3012-Pick-Operand-Y thru 3012-Exit
044000              if      PQ-Cal-Return-Code = zero
044100                      compute PQ-Cwk-Sum-Dx2 rounded = PQ-Cwk-Sum-Dx2 +
044200                              (PQ-Cwk-Opnd-X - PQ-Cwk-Mean-X)
044300                              * (PQ-Cwk-Opnd-X - PQ-Cwk-Mean-X)
044400                      compute PQ-Cwk-Sum-Dy2 rounded = PQ-Cwk-Sum-Dy2 +
044500                              (PQ-Cwk-Opnd-Y - PQ-Cwk-Mean-Y)
044600                              * (PQ-Cwk-Opnd-Y - PQ-Cwk-Mean-Y)
044700                      compute PQ-Cwk-Sum-Dxdy rounded = PQ-Cwk-Sum-Dxdy +
044800                              (PQ-Cwk-Opnd-X - PQ-Cwk-Mean-X)
044900                              * (PQ-Cwk-Opnd-Y - PQ-Cwk-Mean-Y)
045000              end-if
045100              add     1 to PQ-Uni-Dx
045200              add     1 to PQ-Uni-Dx2
045300     end-if
045400     end-if.
045500 3021-Exit.
045600     exit.
045700*
045800 3100-Scc-Calc.
045900*    Spearman via rank-difference formula, d = rankX - rankY,
046000*    ranks computed per stock over its own series (2050 above).
046100     set      PQ-Uni-Ix  to PQ-Cal-Stock-Ix-1.
046200     set      PQ-Uni-Ix2 to PQ-Cal-Stock-Ix-2.
046300     move     zero to PQ-Cwk-N PQ-Cwk-Sum-D2.
046400     set      PQ-Uni-Dx  to 1.
046500     set      PQ-Uni-Dx2 to 1.
046600     perform  3110-Accum-Scc-Terms thru 3110-Exit
046700              until    PQ-Uni-Dx  > PQ-Uni-Day-Cnt (PQ-Uni-Ix)
046800              or       PQ-Uni-Dx2 > PQ-Uni-Day-Cnt (PQ-Uni-Ix2).
046900     compute  PQ-Cwk-R rounded =
047000              1 - ( 6 * PQ-Cwk-Sum-D2 )
047100              / ( (PQ-Cwk-N * PQ-Cwk-N * PQ-Cwk-N) - PQ-Cwk-N ).
047200 3100-Exit.
047300     exit.
047400*
047500 3110-Accum-Scc-Terms.
047600     if       PQ-Uni-Trade-Date (PQ-Uni-Ix PQ-Uni-Dx) <
047700              PQ-Uni-Trade-Date (PQ-Uni-Ix2 PQ-Uni-Dx2)
047800              add 1 to PQ-Uni-Dx
047900     else
048000     if       PQ-Uni-Trade-Date (PQ-Uni-Ix PQ-Uni-Dx) >
048100              PQ-Uni-Trade-Date (PQ-Uni-Ix2 PQ-Uni-Dx2)
048200              add 1 to PQ-Uni-Dx2
048300     else
048400              add     1 to PQ-Cwk-N
048500              compute PQ-Cwk-Sum-D2 rounded = PQ-Cwk-Sum-D2 +
048600                      ( PQ-Uni-Rank-Close (PQ-Uni-Ix  PQ-Uni-Dx)
048700                      - PQ-Uni-Rank-Close (PQ-Uni-Ix2 PQ-Uni-Dx2) )
048800                      * ( PQ-Uni-Rank-Close (PQ-Uni-Ix  PQ-Uni-Dx)
048900                      - PQ-Uni-Rank-Close (PQ-Uni-Ix2 PQ-Uni-Dx2) )
049000              add     1 to PQ-Uni-Dx
049100              add     1 to PQ-Uni-Dx2
049200     end-if
049300     end-if.
049400 3110-Exit.
049500     exit.
049600*
049700 3300-Coint-Calc.
049800*    OLS of Close-Y on Close-X: beta, alpha, r, stderr of slope.
049900     set      PQ-Uni-Ix  to PQ-Cal-Stock-Ix-1.
050000     set      PQ-Uni-Ix2 to PQ-Cal-Stock-Ix-2.
050100     move     "CLOSE " to PQ-Cwk-Series-Sel.
050200     move     zero to PQ-Cwk-N PQ-Cwk-Sum-X PQ-Cwk-Sum-Y.
050300     set      PQ-Uni-Dx  to 1.
050400     set      PQ-Uni-Dx2 to 1.
050500     perform  3010-Merge-By-Date thru 3010-Exit
050600              until    PQ-Uni-Dx  > PQ-Uni-Day-Cnt (PQ-Uni-Ix)
050700              or       PQ-Uni-Dx2 > PQ-Uni-Day-Cnt (PQ-Uni-Ix2).
050800     perform  3020-Finish-Pcc thru 3020-Exit.
050900     move     PQ-Cwk-R to PQ-Cwk-Result-Bytes (11:9).
051000     compute  PQ-Cwk-Beta  rounded = PQ-Cwk-Sum-Dxdy / PQ-Cwk-Sum-Dx2.
051100     compute  PQ-Cwk-Alpha rounded = PQ-Cwk-Mean-Y - PQ-Cwk-Beta * PQ-Cwk-Mean-X.
051200     perform  3310-Sum-Squared-Resid thru 3310-Exit.
051300     move     PQ-Cwk-Sum-Dy2 to PQ-Cwk-Sqrt-X.
051400     compute  PQ-Cwk-Sqrt-X = PQ-Cwk-Sqrt-X / (PQ-Cwk-N - 2).
051500     compute  PQ-Cwk-Sqrt-X = PQ-Cwk-Sqrt-X / PQ-Cwk-Sum-Dx2.
051600     perform  9100-Sqrt-Newton thru 9100-Exit.
051700     move     PQ-Cwk-Sqrt-Result to PQ-Cwk-Stderr.
051800 3300-Exit.
051900     exit.
052000*
052100 3310-Sum-Squared-Resid.
052200*    Sum of squared residuals (y - yhat) over the aligned window,
052300*    re-using the merge pass with the fitted line subtracted out.
052400     move     zero to PQ-Cwk-Sum-Dy2.
052500     set      PQ-Uni-Dx  to 1.
052600     set      PQ-Uni-Dx2 to 1.
052700     perform  3311-Resid-One-Step thru 3311-Exit
052800              until    PQ-Uni-Dx  > PQ-Uni-Day-Cnt (PQ-Uni-Ix)
052900              or       PQ-Uni-Dx2 > PQ-Uni-Day-Cnt (PQ-Uni-Ix2).
053000 3310-Exit.
053100     exit.
053200*
053300 3311-Resid-One-Step.
053400     if       PQ-Uni-Trade-Date (PQ-Uni-Ix PQ-Uni-Dx) <
053500              PQ-Uni-Trade-Date (PQ-Uni-Ix2 PQ-Uni-Dx2)
053600              add 1 to PQ-Uni-Dx
053700     else
053800     if       PQ-Uni-Trade-Date (PQ-Uni-Ix PQ-Uni-Dx) >
053900              PQ-Uni-Trade-Date (PQ-Uni-Ix2 PQ-Uni-Dx2)
054000              add 1 to PQ-Uni-Dx2
054100     else
054200              compute PQ-Cwk-Opnd-X rounded =
054300                      PQ-Cwk-Alpha + PQ-Cwk-Beta *
054400                      PQ-Uni-Close (PQ-Uni-Ix PQ-Uni-Dx)
054500              compute PQ-Cwk-Sum-Dy2 rounded = PQ-Cwk-Sum-Dy2 +
054600                      (PQ-Uni-Close (PQ-Uni-Ix2 PQ-Uni-Dx2)
054700                      - PQ-Cwk-Opnd-X)
054800                      * (PQ-Uni-Close (PQ-Uni-Ix2 PQ-Uni-Dx2)
054900                      - PQ-Cwk-Opnd-X)
055000              add     1 to PQ-Uni-Dx
055100              add     1 to PQ-Uni-Dx2
055200     end-if
055300     end-if.
055400 3311-Exit.
055500     exit.
055600*
055700*----------------------------------------------------------------
055800* 9000 Series - House math routines (no intrinsic Functions in
055900*     this build - Ln by series expansion, Sqrt by Newton step).
056000*----------------------------------------------------------------
056100 9000-Ln-Series.
056200     compute  PQ-Cwk-Ln-Z = (PQ-Cwk-Ln-X - 1) / (PQ-Cwk-Ln-X + 1).
056300     move     PQ-Cwk-Ln-Z to PQ-Cwk-Ln-Zpow  PQ-Cwk-Ln-Sum.
056400     perform  9010-Ln-One-Term thru 9010-Exit
056500              varying PQ-Cwk-Ln-Term from 3 by 2
056600              until    PQ-Cwk-Ln-Term > 19.
056700     compute  PQ-Cwk-Ln-Result rounded = PQ-Cwk-Ln-Sum * 2.
056800 9000-Exit.
056900     exit.
057000*
057100 9010-Ln-One-Term.
057200     multiply PQ-Cwk-Ln-Zpow by PQ-Cwk-Ln-Z giving PQ-Cwk-Ln-Zpow.
057300     multiply PQ-Cwk-Ln-Zpow by PQ-Cwk-Ln-Z giving PQ-Cwk-Ln-Zpow.
057400     divide   PQ-Cwk-Ln-Zpow by PQ-Cwk-Ln-Term giving PQ-Cwk-Ln-Add.
057500     add      PQ-Cwk-Ln-Add to PQ-Cwk-Ln-Sum.
057600 9010-Exit.
057700     exit.
057800*
057900 9100-Sqrt-Newton.
058000     move     PQ-Cwk-Sqrt-X to PQ-Cwk-Sqrt-Guess.
058100     divide   2 into PQ-Cwk-Sqrt-Guess.
058200     if       PQ-Cwk-Sqrt-Guess = zero
058300              move 1 to PQ-Cwk-Sqrt-Guess.
058400     perform  9110-Sqrt-One-Iter thru 9110-Exit
058500              varying PQ-Cwk-Sqrt-Iter from 1 by 1
058600              until    PQ-Cwk-Sqrt-Iter > 12.
058700     move     PQ-Cwk-Sqrt-Guess to PQ-Cwk-Sqrt-Result.
058800 9100-Exit.
058900     exit.
059000*
059100 9110-Sqrt-One-Iter.
059200     move    PQ-Cwk-Sqrt-Guess to PQ-Cwk-Sqrt-Prev.
059300     compute PQ-Cwk-Sqrt-Guess rounded =
059400             ( PQ-Cwk-Sqrt-Prev + PQ-Cwk-Sqrt-X / PQ-Cwk-Sqrt-Prev )
059500             / 2.
059600 9110-Exit.
059700     exit.
059800*
