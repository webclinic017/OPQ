000100*******************************************
000200*                                          *
000300*  In-Memory Working Tables For OPQ       *
000400*     Universe price/derived series,      *
000500*     pair-job list, active-pair table    *
000600*     and by-stock position table.        *
000700*                                          *
000800*  Keyed lookups are all in-memory - no    *
000900*    indexed files are used - see spec    *
001000*    note under Files.                    *
001100*******************************************
001200*
001300* 05/01/26 vbc - Created for OPQ pairs-trading conversion.
001400* 08/01/26 vbc - Widened Uni-Day table 600 -> 1000 - two-year
001500*                training + one-year test window ran short.
001600* 14/01/26 vbc - Added Rank-Close/Rank-Sma3 for SCC calc.
001700* 21/01/26 vbc - Pair table sized to Cfg-Top-N (40 reference).
001800* 27/01/26 vbc - Trade-date redefine added for date compares
001900*                in Feed/Analyze-Spread paragraphs.
001950* 28/01/26 vbc - Pat-Prior-Z added, mirrors Ast-Prior-Z on the
001960*                asset file so Detect-Signal has yesterday's z
001970*                without a re-read.
001980* 06/02/26 vbc - Second index Uni-Ix2 added to Uni-Entry - pq050's
001990*                Analyze-Spread walks both legs of a pair against
001995*                the same universe table at once.
001996* 06/02/26 vbc - Filler pad added to Job/Pair/Position entries -
001997*                brought in line with the rest of the table set.
002000*
002100 01  PQ-Universe-Table.
002200     03  PQ-Uni-Stock-Cnt        pic 9(4)        comp.
002300     03  PQ-Uni-Entry
002400                     occurs 1 to 200 times depending on PQ-Uni-Stock-Cnt
002500                     indexed by PQ-Uni-Ix PQ-Uni-Ix2.
002600         05  PQ-Uni-Stock-Code   pic x(12).
002700         05  PQ-Uni-Day-Cnt      pic 9(4)        comp.
002800         05  PQ-Uni-Day
002900                     occurs 1 to 1000 times depending on PQ-Uni-Day-Cnt
003000                     indexed by PQ-Uni-Dx.
003100             07  PQ-Uni-Trade-Date       pic x(10).
003200             07  PQ-Uni-Trd-Date-Grp redefines PQ-Uni-Trade-Date.
003300                 09  PQ-Uni-Trd-Yr       pic x(4).
003400                 09  filler              pic x(1).
003500                 09  PQ-Uni-Trd-Mo       pic x(2).
003600                 09  filler              pic x(1).
003700                 09  PQ-Uni-Trd-Dy       pic x(2).
003800             07  PQ-Uni-Close            pic s9(7)v9(4).
003900             07  PQ-Uni-Sma3             pic s9(7)v9(4).
004000             07  PQ-Uni-Sma3-Valid-Sw    pic x.
004100                 88  PQ-Uni-Sma3-Valid       value "Y".
004200             07  PQ-Uni-Log-Ret          pic s9(1)v9(6).
004300             07  PQ-Uni-Log-Ret-Valid-Sw pic x.
004400                 88  PQ-Uni-Log-Ret-Valid    value "Y".
004500             07  PQ-Uni-Norm-Close       pic s9(5)v9(6).
004600             07  PQ-Uni-Norm-Sma3        pic s9(5)v9(6).
004700             07  PQ-Uni-Rank-Close       pic 9(4)v9      comp-3.
004800             07  PQ-Uni-Rank-Sma3        pic 9(4)v9      comp-3.
004900*
005000 01  PQ-Job-Table.
005100     03  PQ-Job-Cnt              pic 9(7)        comp.
005200     03  PQ-Job-Entry
005300                     occurs 1 to 19900 times depending on PQ-Job-Cnt
005400                     indexed by PQ-Job-Ix.
005500         05  PQ-Job-Id           pic 9(9)        comp.
005600         05  PQ-Job-Stock-1      pic x(12).
005700         05  PQ-Job-Stock-2      pic x(12).
005800         05  PQ-Job-Done-Sw      pic x.
005900             88  PQ-Job-Is-Done      value "Y".
005950         05  filler              pic x(3).
006000*
006100 01  PQ-Pair-Table.
006200     03  PQ-Pat-Cnt              pic 9(4)        comp.
006300     03  PQ-Pat-Entry
006400                     occurs 1 to 40 times depending on PQ-Pat-Cnt
006500                     indexed by PQ-Pat-Ix.
006600         05  PQ-Pat-Stock-1      pic x(12).
006700         05  PQ-Pat-Stock-2      pic x(12).
006800         05  PQ-Pat-Beta         pic s9(5)v9(6)  comp-3.
006900         05  PQ-Pat-Money-Alloc  pic s9(9)v99    comp-3.
007000         05  PQ-Pat-Spread-Mean  pic s9(7)v9(6)  comp-3.
007100         05  PQ-Pat-Spread-Std   pic s9(7)v9(6)  comp-3.
007200         05  PQ-Pat-Level        pic s9.
007300         05  PQ-Pat-X-Quantity   pic s9(9)       comp.
007400         05  PQ-Pat-Y-Quantity   pic s9(9)       comp.
007500         05  PQ-Pat-Ix1          pic 9(4)        comp.
007600         05  PQ-Pat-Ix2          pic 9(4)        comp.
007650         05  PQ-Pat-Prior-Z      pic s9(3)v9(6)  comp-3.
007680         05  filler              pic x(4).
007700*
007800 01  PQ-Position-Table.
007900     03  PQ-Pot-Cnt              pic 9(4)        comp.
008000     03  PQ-Pot-Entry
008100                     occurs 1 to 80 times depending on PQ-Pot-Cnt
008200                     indexed by PQ-Pot-Ix.
008300         05  PQ-Pot-Stock        pic x(12).
008400         05  PQ-Pot-Quantity     pic s9(9)       comp.
008500         05  PQ-Pot-Cur-Price    pic s9(7)v9(4).
008550         05  filler              pic x(4).
008600*
