000100*******************************************
000200*                                          *
000300*  Calc Work Area - Pairwise Statistics   *
000400*     Accumulators shared by pq000 and    *
000500*     pq050 across PCC/SCC/SSD/CoInt/     *
000550*     spread std-dev paragraphs           *
000600*******************************************
000700*
000800* 06/01/26 vbc - Created for OPQ pairs-trading conversion.
000900* 09/01/26 vbc - Result-Grp redefine added so callers can move
001000*                the whole 19-byte answer block in one MOVE.
001100* 16/01/26 vbc - Sum-Dx2/Sum-Dy2/Sum-DxDy widened after a training
001200*                run on 5yr history overflowed s9(9).
001300* 23/01/26 vbc - Series-Sel added - one PCC/SSD paragraph now
001400*                serves raw/sma3/log-return by operand selector
001500*                instead of three near-identical paragraphs.
001600* 29/01/26 vbc - Added the Ln/Sqrt scratch groups - this build
001700*                of the compiler has no intrinsic Functions
001800*                available so natural log and square root are
001900*                done here by series expansion / Newton step.
002000* 03/02/26 vbc - Added Opnd-X/Opnd-Y - the merge paragraphs were
002100*                borrowing Sqrt-Guess/Prev as scratch, which broke
002200*                the moment Coint-Calc called Sqrt-Newton and the
002300*                merge loop in the same pass.  req PQ-1109.
002350* 06/02/26 vbc - pq050 backtest now shares this block for its own
002360*                spread mean / sample std-dev over the training
002370*                window - Ln-Work is unused there, left as is.
002400*
002500 01  PQ-Calc-Work.
002600     03  PQ-Cwk-Series-Sel       pic x(6).
002700         88  PQ-Cwk-Sel-Close        value "CLOSE ".
002800         88  PQ-Cwk-Sel-Sma3         value "SMA3  ".
002900         88  PQ-Cwk-Sel-Logret       value "LOGRET".
003000     03  PQ-Cwk-N                pic 9(4)        comp.
003100     03  PQ-Cwk-N-Aligned        pic 9(4)        comp.
003200     03  PQ-Cwk-Opnd-X           pic s9(7)v9(6)  comp-3.
003300     03  PQ-Cwk-Opnd-Y           pic s9(7)v9(6)  comp-3.
003400     03  PQ-Cwk-Sum-X            pic s9(9)v9(6)  comp-3.
003500     03  PQ-Cwk-Sum-Y            pic s9(9)v9(6)  comp-3.
003600     03  PQ-Cwk-Mean-X           pic s9(7)v9(6)  comp-3.
003700     03  PQ-Cwk-Mean-Y           pic s9(7)v9(6)  comp-3.
003800     03  PQ-Cwk-Sum-Dx2          pic s9(11)v9(6) comp-3.
003900     03  PQ-Cwk-Sum-Dy2          pic s9(11)v9(6) comp-3.
004000     03  PQ-Cwk-Sum-Dxdy         pic s9(11)v9(6) comp-3.
004100     03  PQ-Cwk-Std-X            pic s9(7)v9(6)  comp-3.
004200     03  PQ-Cwk-Std-Y            pic s9(7)v9(6)  comp-3.
004300     03  PQ-Cwk-Sum-D2           pic s9(11)v9(6) comp-3.
004400*                                Spearman rank-difference sum.
004500     03  PQ-Cwk-Sum-Ssd          pic s9(11)v9(6) comp-3.
004600     03  PQ-Cwk-Result-Grp.
004700         05  PQ-Cwk-Beta         pic s9(5)v9(6)  comp-3.
004800         05  PQ-Cwk-Alpha        pic s9(7)v9(6)  comp-3.
004900         05  PQ-Cwk-R            pic s9(1)v9(6)  comp-3.
005000         05  PQ-Cwk-Stderr       pic s9(5)v9(6)  comp-3.
005100     03  PQ-Cwk-Result-Redef redefines PQ-Cwk-Result-Grp.
005200         05  PQ-Cwk-Result-Bytes pic x(19).
005300     03  PQ-Cwk-Ln-Work.
005400         05  PQ-Cwk-Ln-X         pic s9(7)v9(6)  comp-3.
005500         05  PQ-Cwk-Ln-Z         pic s9(3)v9(9)  comp-3.
005600         05  PQ-Cwk-Ln-Zpow      pic s9(3)v9(9)  comp-3.
005700         05  PQ-Cwk-Ln-Sum       pic s9(3)v9(9)  comp-3.
005800         05  PQ-Cwk-Ln-Add       pic s9(3)v9(9)  comp-3.
005900         05  PQ-Cwk-Ln-Term      pic 99          comp.
006000         05  PQ-Cwk-Ln-Result    pic s9(3)v9(9)  comp-3.
006100     03  PQ-Cwk-Sqrt-Work.
006200         05  PQ-Cwk-Sqrt-X       pic s9(11)v9(6) comp-3.
006300         05  PQ-Cwk-Sqrt-Guess   pic s9(11)v9(6) comp-3.
006400         05  PQ-Cwk-Sqrt-Prev    pic s9(11)v9(6) comp-3.
006500         05  PQ-Cwk-Sqrt-Iter    pic 99          comp.
006600         05  PQ-Cwk-Sqrt-Result  pic s9(11)v9(6) comp-3.
006700     03  filler                  pic x(14).
006800*
