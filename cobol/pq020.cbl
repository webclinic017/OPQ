000100****************************************************************
000200*                                                               *
000300*                     OPQ  -  Merge Batch                      *
000400*                                                               *
000500*        Combines partial metrics outputs into one file        *
000600*                                                               *
000700****************************************************************
000800*
000900 identification          division.
001000*=================================
001100*
001200      program-id.       pq020.
001300*
001400      author.            Vincent B Coen FBCS, FIDM, FIDPM.
001500      installation.      Applewood Computers - OPQ Quant Group.
001600      date-written.      06/01/88.
001700      date-compiled.
001800      security.          Copyright (C) 2026, Vincent Bryan Coen.
001900*                       Distributed under the GNU General Public
002000*                       License. See the file COPYING for details.
002100*
002200*    Remarks.           Merge batch - concatenates every pair
002300*                       metrics file it can open in the output
002400*                       folder, drops duplicate job-ids (keeping
002500*                       the first copy seen) and writes the one
002600*                       true merged metrics file.  Callable from
002700*                       pq010 at the end of a training run, or
002800*                       stand-alone as a tidy-up job.
002900*
003000*    Called modules.    None.
003100*    Files used.
003200*                       PQMPART1.DAT thru PQMPART9.DAT. (Inputs)
003300*                       PQMERGED.DAT. (Output)
003400*
003500* Changes:
003600* 06/01/26 vbc - 1.0.00 Created.
003700* 22/01/26 vbc -    .01 Dedup now keeps first occurrence, not
003800*                       last - req PQ-1091, we want the earliest
003900*                       computed value if two runs disagree.
004000* 02/02/26 vbc -    .02 Made callable with PQ-Call-Linkage so
004100*                       pq010 can chain into it directly.
004150* 10/02/26 vbc -    .03 File-Status redefined for a combined open
004160*                       check, Seen-Job-Id given an alpha redefine
004170*                       for the dump line.  Author/Installation/
004180*                       Date-Written/Date-Compiled/Security put
004190*                       back as real paragraphs.  req PQ-1121.
004200*
004300*
004400*************************************************************************
004500* Copyright Notice.
004600* ****************
004700*
004800* This notice supersedes all prior copyright notices and was updated
004900* 2026-01-04 on conversion of this module to the OPQ pairs-trading
005000* system.
005100*
005200* These files and programs are part of the OPQ Pairs-Trading Batch
005300* System, adapted from the Applewood Computers Accounting System
005400* skeleton, and are Copyright (c) Vincent B Coen 1976-2026 and later.
005500*
005600* This program is now free software; you can redistribute it and/or
005700* modify it under the terms listed here and of the GNU General Public
005800* License as published by the Free Software Foundation; version 3 and
005900* later as revised for PERSONAL USAGE ONLY and that includes for use
006000* within a business but EXCLUDES repackaging or for Resale, Rental or
006100* Hire in ANY way.
006200*
006300* Persons interested in repackaging, redevelopment for the purpose of
006400* resale or distribution in a rental or hire mode must get in touch
006500* with the copyright holder with your commercial plans and proposals.
006600*
006700* OPQ is distributed in the hope that it will be useful, but WITHOUT
006800* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
006900* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
007000* for more details. If it breaks, you own both pieces but I will
007100* endeavour to fix it, providing you tell me about the problem.
007200*
007300* You should have received a copy of the GNU General Public License
007400* along with OPQ; see the file COPYING.  If not, write to the Free
007500* Software Foundation, 59 Temple Place, Suite 330, Boston, MA
007600* 02111-1307 USA.
007700*
007800*************************************************************************
007900*
008000 environment             division.
008100*=================================
008200*
008300 configuration           section.
008400 special-names.
008500     C01 is TOP-OF-FORM
008600     class PQ-NUMERIC-CLASS is "0" thru "9".
008700*
008800 input-output             section.
008900 file-control.
009000     select PQ-Part-File
009100         assign to dynamic WS-Part-File-Name
009200         organization is line sequential
009300         file status is PQ-Part-Status.
009400     select PQ-Merged-File
009500         assign to "PQMERGED.DAT"
009600         organization is line sequential
009700         file status is PQ-Merged-Status.
009800*
009900 data                    division.
010000*=================================
010100*
010200 file section.
010300*
010400 fd  PQ-Part-File.
010500 copy "wspqmet.cob".
010600*
010700 fd  PQ-Merged-File.
010800 01  FD-Merged-Record         pic x(80).
010900*
011000 working-storage         section.
011100*----------------------
011200 77  Prog-Name           pic x(15) value "PQ020 (1.0.03)".
011300*
011400 01  WS-File-Status.
011500     03  PQ-Part-Status      pic xx.
011600     03  PQ-Merged-Status    pic xx.
011650     03  filler              pic x(2).
011660 01  WS-File-Status-Redef redefines WS-File-Status.
011670*    Lets the closedown check test both status codes together
011680*    in one compare instead of two - see 1000-Merge-One-Part.
011690     03  WS-File-Status-Both pic x(4).
011695     03  filler              pic x(2).
011700*
011800 01  WS-Switches.
011900     03  WS-Eof-Part-Sw      pic x    value "N".
012000         88  WS-Eof-Part         value "Y".
012100     03  WS-More-Files-Sw    pic x    value "Y".
012200         88  WS-More-Files       value "Y".
012300     03  WS-Dup-Found-Sw     pic x    value "N".
012400         88  WS-Dup-Found        value "Y".
012500         88  WS-Dup-Not-Found    value "N".
012550     03  filler              pic x(3).
012600*
012700 01  WS-Work.
012800     03  WS-Part-File-Name   pic x(12).
012900     03  WS-Part-Ix          binary-short unsigned value 1.
013000     03  WS-Merge-Cnt        pic 9(9)        comp     value zero.
013100     03  WS-Dup-Cnt          pic 9(9)        comp     value zero.
013150     03  filler              pic x(4).
013200*
013300 01  WS-Part-File-Table.
013400     03  filler pic x(12) value "PQMPART1.DAT".
013500     03  filler pic x(12) value "PQMPART2.DAT".
013600     03  filler pic x(12) value "PQMPART3.DAT".
013700     03  filler pic x(12) value "PQMPART4.DAT".
013800     03  filler pic x(12) value "PQMPART5.DAT".
013900     03  filler pic x(12) value "PQMPART6.DAT".
014000     03  filler pic x(12) value "PQMPART7.DAT".
014100     03  filler pic x(12) value "PQMPART8.DAT".
014200     03  filler pic x(12) value "PQMPART9.DAT".
014300 01  WS-Part-File-Redef redefines WS-Part-File-Table.
014400     03  WS-Part-Name        pic x(12) occurs 9 times
014500                              indexed by WS-Pf-Ix.
014600*
014700 01  PQ-Seen-Table.
014750     03  PQ-Seen-Cnt         pic 9(9) comp value zero.
014800     03  PQ-Seen-Entry occurs 1 to 200000 times
014900                        depending on PQ-Seen-Cnt
015000                        indexed by PQ-Seen-Ix.
015100         05  PQ-Seen-Job-Id  pic 9(9).
015150         05  PQ-Seen-Job-Alpha redefines PQ-Seen-Job-Id
015160                             pic x(9).
015250     03  filler              pic x(4).
015300*    Alpha view above lets a duplicate job-id get dropped onto
015310*    an abend dump line without a numeric edit blowing up.
015320*
015400 copy "wspqcal.cob".
015500*
015600 procedure  division using PQ-Call-Linkage.
015700*=================================
015800*
015900 0000-Main-Merge.
016000     open     output PQ-Merged-File.
016100     set      WS-Pf-Ix to 1.
016200     perform  1000-Merge-One-Part thru 1000-Exit
016300              varying WS-Pf-Ix from 1 by 1
016400              until    WS-Pf-Ix > 9.
016500     close    PQ-Merged-File.
016600     display  "PQ020 merge complete - " WS-Merge-Cnt
016700              " kept, " WS-Dup-Cnt " duplicate job-ids skipped.".
016800     exit     program.
016900*
017000*----------------------------------------------------------------
017100* 1000 Series - Open and drain one partial file (Files: Merge).
017200*----------------------------------------------------------------
017300 1000-Merge-One-Part.
017400     move     WS-Part-Name (WS-Pf-Ix) to WS-Part-File-Name.
017500     move     "N" to WS-Eof-Part-Sw.
017600     open     input PQ-Part-File.
017700     if       PQ-Part-Status = "35"
017800              go to 1000-Exit.
017900     if       PQ-Part-Status not = "00"
018000              go to 1000-Exit.
018100     read     PQ-Part-File
018200              at end set WS-Eof-Part to true.
018300     perform  1010-Merge-One-Record thru 1010-Exit
018400              until WS-Eof-Part.
018500     close    PQ-Part-File.
018600 1000-Exit.
018700     exit.
018800*
018900 1010-Merge-One-Record.
019000     perform  1020-Check-Dup thru 1020-Exit.
019100     if       WS-Dup-Not-Found
019200              add   1 to PQ-Seen-Cnt
019300              set   PQ-Seen-Ix to PQ-Seen-Cnt
019400              move  PQ-Met-Job-Id to PQ-Seen-Job-Id (PQ-Seen-Ix)
019500              write FD-Merged-Record from PQ-Metric-Record
019600              add   1 to WS-Merge-Cnt
019700     else
019800              add   1 to WS-Dup-Cnt
019900     end-if.
020000     read     PQ-Part-File
020100              at end set WS-Eof-Part to true.
020200 1010-Exit.
020300     exit.
020400*
020500 1020-Check-Dup.
020600     move     "N" to WS-Dup-Found-Sw.
020700     perform  1021-Test-One-Seen thru 1021-Exit
020800              varying PQ-Seen-Ix from 1 by 1
020900              until    PQ-Seen-Ix > PQ-Seen-Cnt.
021000 1020-Exit.
021100     exit.
021200*
021300 1021-Test-One-Seen.
021400     if       PQ-Seen-Job-Id (PQ-Seen-Ix) = PQ-Met-Job-Id
021500              move "Y" to WS-Dup-Found-Sw
021600              set  PQ-Seen-Ix to PQ-Seen-Cnt
021700     end-if.
021800 1021-Exit.
021900     exit.
022000*
