000100*******************************************
000200*                                          *
000300*  Record Definition For Pairs File       *
000400*     Selected top-N pairs + hedge beta   *
000500*******************************************
000600*  File size 34 bytes.
000700*
000800* 04/01/26 vbc - Created for OPQ pairs-trading conversion.
000900*
001000 01  PQ-Pairs-Record.
001100     03  PQ-Prs-Stock-1          pic x(12).
001200     03  PQ-Prs-Stock-2          pic x(12).
001300     03  PQ-Prs-Beta             pic s9(5)v9(6).
001400     03  filler                  pic x(10).
001500*
