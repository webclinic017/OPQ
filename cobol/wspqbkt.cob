000100*******************************************
000200*                                          *
000300*  Record Definition For Backtest Result  *
000400*           Report File                   *
000500*     One line per pairs set evaluated    *
000600*******************************************
000700*  File size 60 bytes.
000800*
000900* 04/01/26 vbc - Created for OPQ pairs-trading conversion.
001000*
001100 01  PQ-Bkt-Record.
001200     03  PQ-Bkt-Pairs-File-Id    pic x(40).
001300     03  PQ-Bkt-Return           pic s9(3)v9(4).
001400     03  filler                  pic x(14).
001500*
