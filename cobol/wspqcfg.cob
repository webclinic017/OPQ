000100*******************************************
000200*                                          *
000300*  Record Definition For OPQ Config File  *
000400*     Uses RRN = 1                        *
000500*                                          *
000600*  Input is key=value lines, one param    *
000700*    per line, parsed into Pq-Config-     *
000800*    Record below by pq010/pq040/pq050    *
000900*    Load-Config paragraphs.              *
001000*******************************************
001100*  File size (raw line) 80 bytes.
001200*     (parsed block) 240 bytes padded to 320 by filler.
001300*
001400* 04/01/26 vbc - Created for OPQ pairs-trading conversion.
001500* 07/01/26 vbc - Enter-Tier-Tab widened to 5 - k was fixed at 3
001600*                in the reference config but the business rule
001700*                allows any number of enter tiers.
001800* 13/01/26 vbc - Added Select-Metric and Uniqueness-Sw for the
001900*                pq030 selection run.
002000* 20/01/26 vbc - Added folder/file name fields, ref config
002100*                carries them as key=value too.
002200*
002300 01  PQ-Config-Line             pic x(80).
002400*
002500 01  PQ-Config-Record.
002600     03  PQ-Cfg-Thresholds.
002700*                                Absolute values, ascending -
002800*                                smallest = exit, largest = stop,
002900*                                middle N = enter tiers T1..Tk.
003000         05  PQ-Cfg-Thr-Exit         pic 9(3)v99   comp-3.
003100         05  PQ-Cfg-Thr-Enter-Cnt    pic 9         comp.
003200         05  PQ-Cfg-Thr-Enter-Tab    occurs 5 times
003300                                      pic 9(3)v99   comp-3.
003400         05  PQ-Cfg-Thr-Stop         pic 9(3)v99   comp-3.
003500     03  PQ-Cfg-Thresholds-Redef redefines PQ-Cfg-Thresholds.
003600         05  filler                  pic x(24).
003700     03  PQ-Cfg-Allocations.
003800*                                A1..Ak, absolute fractions,
003900*                                sum must not exceed 1 - see
004000*                                pq040 1500-Load-Config-Exit.
004100         05  PQ-Cfg-Alloc-Tab        occurs 5 times
004200                                      pic 9v9(4)    comp-3.
004300     03  PQ-Cfg-Training-Start       pic 9(8).
004400     03  PQ-Cfg-Training-End         pic 9(8).
004500     03  PQ-Cfg-Backtest-Start       pic 9(8).
004600     03  PQ-Cfg-Backtest-End         pic 9(8).
004700     03  PQ-Cfg-Window-Redef redefines PQ-Cfg-Training-Start.
004800*                                Rem 20/01/26 - only used when the
004900*                                config carries mm/dd/ccyy style.
005000         05  PQ-Cfg-Trs-Mo           pic 99.
005100         05  PQ-Cfg-Trs-Dy           pic 99.
005200         05  PQ-Cfg-Trs-Cc-Yr        pic 9(4).
005300     03  PQ-Cfg-Initial-Cash         pic 9(9)v99   comp-3.
005400     03  PQ-Cfg-Top-N                pic 9(4)      comp.
005500     03  PQ-Cfg-Uniqueness-Sw        pic x.
005600         88  PQ-Cfg-Unique-Required      value "Y".
005700         88  PQ-Cfg-Unique-Not-Reqd      value "N".
005800     03  PQ-Cfg-Select-Metric        pic x(10).
005900     03  PQ-Cfg-Price-Folder         pic x(40).
006000     03  PQ-Cfg-Output-Folder        pic x(40).
006100     03  PQ-Cfg-Pairs-File-Name      pic x(40).
006200     03  filler                      pic x(50).
006300*
