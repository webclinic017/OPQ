000100****************************************************************
000200*                                                               *
000300*                   OPQ  -  Strategy Batch                     *
000400*                                                               *
000500*    Daily signal detection, order derivation and reporting     *
000600*                                                               *
000700****************************************************************
000800*
000900 identification          division.
001000*=================================
001100*
001200      program-id.       pq040.
001300*
001400      author.            Vincent B Coen FBCS, FIDM, FIDPM.
001500      installation.      Applewood Computers - OPQ Quant Group.
001600      date-written.      08/01/88.
001700      date-compiled.
001800      security.          Copyright (C) 2026, Vincent Bryan Coen.
001900*                       Distributed under the GNU General Public
002000*                       License. See the file COPYING for details.
002100*
002200*    Remarks.           Strategy batch - for every held pair,
002300*                       computes today's spread z-score against
002400*                       yesterday's, detects a threshold crossing,
002500*                       derives the share deltas for both legs and
002600*                       accumulates them into one order per stock.
002700*                       Runs stand-alone as the daily job (loading
002800*                       its own files) or is CALLed by pq050 with
002900*                       function DECIDE against tables the caller
003000*                       already holds in memory for a backtest day.
003100*
003200*    Called modules.    None (stand-alone run).
003300*    Entry points.      PQ040-Decide - called by pq050, operates
003400*                       on the Pair-Table/Position-Table passed by
003500*                       the caller, no file i/o.
003600*    Files used.
003700*                       PQCONFIG.DAT. PQASSET.DAT. Current prices.
003800*                       PQTXN.DAT.    PQLOG.DAT.
003900*
004000* Changes:
004100* 08/01/26 vbc - 1.0.00 Created.
004200* 17/01/26 vbc -    .01 Clear-then-enter on a level flip fixed - was
004300*                       leaving the old X/Y-Quantity in place for
004400*                       one day before the new tier's shares landed.
004500* 28/01/26 vbc -    .02 Prior-Z now carried on the asset/pair record
004600*                       - req PQ-1102, avoids re-reading yesterday.
004700* 05/02/26 vbc -    .03 PQ040-Decide entry split out so pq050 can
004800*                       drive the same signal/order logic day by
004900*                       day without going through the file layer.
005000* 06/02/26 vbc -    .04 Pair-Table/Position-Table added to the using
005100*                       list so pq050 can pass its own copies straight
005200*                       through, same trick as Pq-Cal-Stock-Ix-1/2.
005250* 09/02/26 vbc -    .05 Test-One-Level-Up/Dn were signalling one tier
005260*                       low - Sub=2 (first enter tier) came out as
005270*                       Signal=1, which Derive-Orders reads as EXIT,
005280*                       and Stop-loss came out as an ordinary tier
005290*                       entry instead of Stopsig - Stop-loss never
005295*                       fired.  req PQ-1115.
005296* 10/02/26 vbc -    .06 Author/Installation/Date-Written/Date-
005297*                       Compiled/Security put back as real
005298*                       paragraphs, not comment lines.  req PQ-1121.
005300*
005400*
005500*************************************************************************
005600* Copyright Notice.
005700* ****************
005800*
005900* This notice supersedes all prior copyright notices and was updated
006000* 2026-01-04 on conversion of this module to the OPQ pairs-trading
006100* system.
006200*
006300* These files and programs are part of the OPQ Pairs-Trading Batch
006400* System, adapted from the Applewood Computers Accounting System
006500* skeleton, and are Copyright (c) Vincent B Coen 1976-2026 and later.
006600*
006700* This program is now free software; you can redistribute it and/or
006800* modify it under the terms listed here and of the GNU General Public
006900* License as published by the Free Software Foundation; version 3 and
007000* later as revised for PERSONAL USAGE ONLY and that includes for use
007100* within a business but EXCLUDES repackaging or for Resale, Rental or
007200* Hire in ANY way.
007300*
007400* Persons interested in repackaging, redevelopment for the purpose of
007500* resale or distribution in a rental or hire mode must get in touch
007600* with the copyright holder with your commercial plans and proposals.
007700*
007800* OPQ is distributed in the hope that it will be useful, but WITHOUT
007900* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
008000* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
008100* for more details. If it breaks, you own both pieces but I will
008200* endeavour to fix it, providing you tell me about the problem.
008300*
008400* You should have received a copy of the GNU General Public License
008500* along with OPQ; see the file COPYING.  If not, write to the Free
008600* Software Foundation, 59 Temple Place, Suite 330, Boston, MA
008700* 02111-1307 USA.
008800*
008900*************************************************************************
009000*
009100 environment             division.
009200*=================================
009300*
009400 configuration           section.
009500 special-names.
009600     C01 is TOP-OF-FORM
009700     class PQ-NUMERIC-CLASS is "0" thru "9".
009800*
009900 input-output             section.
010000 file-control.
010100     select PQ-Config-File
010200         assign to "PQCONFIG.DAT"
010300         organization is line sequential
010400         file status is PQ-Cfg-Status.
010500     select PQ-Asset-File
010600         assign to "PQASSET.DAT"
010700         organization is line sequential
010800         file status is PQ-Ast-Status.
010900     select PQ-Asset-Work
011000         assign to "PQASSETW.DAT"
011100         organization is line sequential
011200         file status is PQ-Atw-Status.
011300     select PQ-Price-File
011400         assign to "PQNOWPRC.DAT"
011500         organization is line sequential
011600         file status is PQ-Prc-Status.
011700     select PQ-Position-File
011800         assign to "PQPOS.DAT"
011900         organization is line sequential
012000         file status is PQ-Pos-Status.
012100     select PQ-Txn-File
012200         assign to "PQTXN.DAT"
012300         organization is line sequential
012400         file status is PQ-Txn-Status.
012500     select PQ-Report-File
012600         assign to "PQORDRPT.DAT"
012700         organization is line sequential
012800         file status is PQ-Rpt-Status.
012900     select PQ-Log-File
013000         assign to "PQLOG.DAT"
013100         organization is line sequential
013200         file status is PQ-Log-Status.
013300*
013400 data                    division.
013500*=================================
013600*
013700 file section.
013800*
013900 fd  PQ-Config-File.
014000 01  FD-Config-Line          pic x(80).
014100*
014200 fd  PQ-Asset-File.
014300 copy "wspqast.cob".
014400*
014500 fd  PQ-Asset-Work.
014600 01  FD-Asset-Work-Rec        pic x(76).
014700*
014800 fd  PQ-Price-File.
014900 copy "wspqprc.cob".
015000*
015100 fd  PQ-Position-File.
015200 copy "wspqpos.cob".
015300*
015400 fd  PQ-Txn-File.
015500 copy "wspqtxn.cob".
015600*
015700 fd  PQ-Report-File.
015800 01  FD-Report-Line           pic x(80).
015900*
016000 fd  PQ-Log-File.
016100 01  FD-Log-Line              pic x(80).
016200*
016300 working-storage         section.
016400*----------------------
016500 77  Prog-Name           pic x(15) value "PQ040 (1.0.06)".
016600*
016700 01  WS-File-Status.
016800     03  PQ-Cfg-Status       pic xx.
016900     03  PQ-Ast-Status       pic xx.
017000     03  PQ-Atw-Status       pic xx.
017100     03  PQ-Prc-Status       pic xx.
017200     03  PQ-Pos-Status       pic xx.
017300     03  PQ-Txn-Status       pic xx.
017400     03  PQ-Rpt-Status       pic xx.
017500     03  PQ-Log-Status       pic xx.
017550     03  filler              pic x(2).
017600*
017700 01  WS-Switches.
017800     03  WS-Eof-Config-Sw    pic x    value "N".
017900         88  WS-Eof-Config       value "Y".
018000     03  WS-Eof-Price-Sw     pic x    value "N".
018100         88  WS-Eof-Price        value "Y".
018200     03  WS-Eof-Position-Sw  pic x    value "N".
018300         88  WS-Eof-Position     value "Y".
018400     03  WS-Thr-Loaded-Sw    pic x    value "N".
018500         88  WS-Thr-Loaded       value "Y".
018550     03  filler              pic x(3).
018600*
018700 01  WS-Work.
018800     03  WS-Sub              binary-short unsigned.
018900     03  WS-K-Enter          pic 9           comp.
019000     03  WS-Stopsig          pic s9          comp.
019100     03  WS-Ts               pic x(8).
019200     03  WS-Log-Line         pic x(80).
019300     03  WS-Cur-Close-X      pic s9(7)v9(4).
019400     03  WS-Cur-Close-Y      pic s9(7)v9(4).
019500     03  WS-Spread-T         pic s9(9)v9(6).
019600     03  WS-Z-Cur            pic s9(3)v9(6).
019700     03  WS-Z-Prev           pic s9(3)v9(6).
019800     03  WS-Threshold-Tab.
019900         05  WS-Thr occurs 7 times pic s9(3)v99.
020000     03  WS-Thr-Cnt          pic 9           comp.
020100     03  WS-Signal           pic s9          comp.
020200     03  WS-Tier-S           pic s9          comp.
020300     03  WS-Cum-Alloc        pic s9v9(4)     comp-3.
020400     03  WS-M                pic 9           comp.
020500     03  WS-Pair-Price       pic s9(9)v9(4).
020600     03  WS-Money            pic s9(9)v99.
020700     03  WS-Dx-Shares        pic s9(9)       comp.
020800     03  WS-Dy-Shares        pic s9(9)       comp.
020900     03  WS-Abs-Beta         pic s9(5)v9(6).
021000     03  WS-Raw-Shares       pic s9(9)       comp.
021100     03  WS-Ord-Key          pic x(12).
021200     03  WS-Report-Line.
021300         05  WS-Rpt-Action   pic x(8).
021400         05  WS-Rpt-Stock    pic x(12).
021500         05  WS-Rpt-Quantity pic z(9)9-.
021600         05  filler          pic x.
021700         05  WS-Rpt-Price    pic zzzzzzz9.9999-.
021800*
021900 01  WS-Order-Table.
022000     03  WS-Ord-Cnt          pic 9(4)        comp value zero.
022100     03  WS-Ord-Entry occurs 1 to 160 times
022200                        depending on WS-Ord-Cnt
022300                        indexed by WS-Ord-Ix.
022400         05  WS-Ord-Stock    pic x(12).
022500         05  WS-Ord-Delta    pic s9(9)       comp.
022550         05  filler          pic x(4).
022600*
022700 copy "wspqcal.cob".
022800 copy "wspqtbl.cob".
022900 copy "wspqcfg.cob"       replacing PQ-Config-Line by WS-Config-Line.
023000*
023100 procedure  division using PQ-Call-Linkage PQ-Pair-Table
023200              PQ-Position-Table.
023300*=================================
023400*
023500 0000-Main-Strategy.
023600     if       PQ-Cal-Function = "DECIDE"
023700              perform PQ040-Decide thru PQ040-Decide-Exit
023800              goto     0000-Cal-Exit
023900     end-if.
024000     perform  1000-Load-Config     thru 1000-Exit.
024100     perform  1500-Load-Asset      thru 1500-Exit.
024200     perform  2000-Load-Prices     thru 2000-Exit.
024300     perform  2500-Load-Positions  thru 2500-Exit.
024400     move     zero to WS-Ord-Cnt.
024500     perform  3000-Process-Pairs   thru 3000-Exit.
024600     perform  6000-Write-Report    thru 6000-Exit.
024700     perform  7000-Rewrite-Asset   thru 7000-Exit.
024800     stop     run.
024900 0000-Cal-Exit.
025000     exit     program.
025100*
025200*----------------------------------------------------------------
025300* 1000 Series - Load run parameters (Batch Flow: Strategy step 1).
025400*----------------------------------------------------------------
025500 1000-Load-Config.
025600     open     input PQ-Config-File.
025700     read     PQ-Config-File into WS-Config-Line
025800              at end set WS-Eof-Config to true.
025900     perform  1010-Parse-Config-Line thru 1010-Exit
026000              until WS-Eof-Config.
026100     close    PQ-Config-File.
026200*    Build the ordered threshold list L = [-Exit,T1..Tk,Stop].
026300     move     PQ-Cfg-Thr-Enter-Cnt to WS-K-Enter.
026400     compute  WS-Thr (1) = zero - PQ-Cfg-Thr-Exit.
026500     perform  1005-Copy-One-Tier thru 1005-Exit
026600              varying WS-Sub from 1 by 1
026700              until    WS-Sub > WS-K-Enter.
026800     move     PQ-Cfg-Thr-Stop to WS-Thr (WS-K-Enter + 2).
026900     compute  WS-Thr-Cnt = WS-K-Enter + 2.
027000     compute  WS-Stopsig = WS-K-Enter + 2.
027100     set      WS-Thr-Loaded to true.
027200 1000-Exit.
027300     exit.
027400*
027500 1005-Copy-One-Tier.
027600     move     PQ-Cfg-Thr-Enter-Tab (WS-Sub) to WS-Thr (WS-Sub + 1).
027700 1005-Exit.
027800     exit.
027900*
028000 1010-Parse-Config-Line.
028100     if       WS-Config-Line (1:9) = "THR-EXIT="
028200              move WS-Config-Line (10:6) to PQ-Cfg-Thr-Exit
028300     end-if.
028400     if       WS-Config-Line (1:10) = "THR-STOP="
028500              move WS-Config-Line (11:6) to PQ-Cfg-Thr-Stop
028600     end-if.
028700     if       WS-Config-Line (1:14) = "THR-ENTER-CNT="
028800              move WS-Config-Line (15:1) to PQ-Cfg-Thr-Enter-Cnt
028900     end-if.
029000     if       WS-Config-Line (1:11) = "THR-ENTER-1"
029100              move WS-Config-Line (13:6) to PQ-Cfg-Thr-Enter-Tab (1)
029200     end-if.
029300     if       WS-Config-Line (1:11) = "THR-ENTER-2"
029400              move WS-Config-Line (13:6) to PQ-Cfg-Thr-Enter-Tab (2)
029500     end-if.
029600     if       WS-Config-Line (1:11) = "THR-ENTER-3"
029700              move WS-Config-Line (13:6) to PQ-Cfg-Thr-Enter-Tab (3)
029800     end-if.
029900     if       WS-Config-Line (1:8) = "ALLOC-1="
030000              move WS-Config-Line (9:6) to PQ-Cfg-Alloc-Tab (1)
030100     end-if.
030200     if       WS-Config-Line (1:8) = "ALLOC-2="
030300              move WS-Config-Line (9:6) to PQ-Cfg-Alloc-Tab (2)
030400     end-if.
030500     if       WS-Config-Line (1:8) = "ALLOC-3="
030600              move WS-Config-Line (9:6) to PQ-Cfg-Alloc-Tab (3)
030700     end-if.
030800     read     PQ-Config-File into WS-Config-Line
030900              at end set WS-Eof-Config to true.
031000 1010-Exit.
031100     exit.
031200*
031300*----------------------------------------------------------------
031400* 1500 Series - Load the asset file into the pair table.
031500*----------------------------------------------------------------
031600 1500-Load-Asset.
031700     move     zero to PQ-Pat-Cnt.
031800     open     input PQ-Asset-File.
031900     read     PQ-Asset-File
032000              at end go to 1500-Exit.
032100     perform  1510-Load-One-Asset thru 1510-Exit
032200              until PQ-Ast-Status = "10".
032300 1500-Exit.
032400     close    PQ-Asset-File.
032500     exit.
032600*
032700 1510-Load-One-Asset.
032800     add      1 to PQ-Pat-Cnt.
032900     set      PQ-Pat-Ix to PQ-Pat-Cnt.
033000     move     PQ-Ast-Stock-1     to PQ-Pat-Stock-1 (PQ-Pat-Ix).
033100     move     PQ-Ast-Stock-2     to PQ-Pat-Stock-2 (PQ-Pat-Ix).
033200     move     PQ-Ast-Beta        to PQ-Pat-Beta (PQ-Pat-Ix).
033300     move     PQ-Ast-Money-Alloc to PQ-Pat-Money-Alloc (PQ-Pat-Ix).
033400     move     PQ-Ast-Spread-Mean to PQ-Pat-Spread-Mean (PQ-Pat-Ix).
033500     move     PQ-Ast-Spread-Std  to PQ-Pat-Spread-Std (PQ-Pat-Ix).
033600     move     PQ-Ast-Level       to PQ-Pat-Level (PQ-Pat-Ix).
033700     move     PQ-Ast-X-Quantity  to PQ-Pat-X-Quantity (PQ-Pat-Ix).
033800     move     PQ-Ast-Y-Quantity  to PQ-Pat-Y-Quantity (PQ-Pat-Ix).
033900     move     PQ-Ast-Prior-Z     to PQ-Pat-Prior-Z (PQ-Pat-Ix).
034000     read     PQ-Asset-File
034100              at end move "10" to PQ-Ast-Status.
034200 1510-Exit.
034300     exit.
034400*
034500*----------------------------------------------------------------
034600* 2000 Series - Load current prices for every stock in any pair
034700*     (Batch Flow: Strategy step 2).
034800*----------------------------------------------------------------
034900 2000-Load-Prices.
035000     move     zero to PQ-Pot-Cnt.
035100     open     input PQ-Price-File.
035200     read     PQ-Price-File
035300              at end set WS-Eof-Price to true.
035400     perform  2010-Load-One-Price thru 2010-Exit
035500              until WS-Eof-Price.
035600     close    PQ-Price-File.
035700 2000-Exit.
035800     exit.
035900*
036000 2010-Load-One-Price.
036100     perform  2020-Find-Or-Add-Pot thru 2020-Exit.
036200     move     PQ-Prc-Close-Price to PQ-Pot-Cur-Price (PQ-Pot-Ix).
036300     read     PQ-Price-File
036400              at end set WS-Eof-Price to true.
036500 2010-Exit.
036600     exit.
036700*
036800 2020-Find-Or-Add-Pot.
036900     move     zero to WS-Sub.
037000     perform  2021-Test-One-Pot thru 2021-Exit
037100              varying PQ-Pot-Ix from 1 by 1
037200              until    PQ-Pot-Ix > PQ-Pot-Cnt
037300                    or WS-Sub not = zero.
037400     if       WS-Sub = zero
037500              add   1 to PQ-Pot-Cnt
037600              set   PQ-Pot-Ix to PQ-Pot-Cnt
037700              move  PQ-Prc-Stock-Code to PQ-Pot-Stock (PQ-Pot-Ix)
037800              move  zero to PQ-Pot-Quantity (PQ-Pot-Ix)
037900     else
038000              subtract 1 from PQ-Pot-Ix
038100     end-if.
038200 2020-Exit.
038300     exit.
038400*
038500 2021-Test-One-Pot.
038600     if       PQ-Pot-Stock (PQ-Pot-Ix) = PQ-Prc-Stock-Code
038700              move 1 to WS-Sub
038800     end-if.
038900 2021-Exit.
039000     exit.
039100*
039200*----------------------------------------------------------------
039300* 2500 Series - Load current by-stock positions (Batch Flow:
039400*     Strategy step 3).
039500*----------------------------------------------------------------
039600 2500-Load-Positions.
039700     open     input PQ-Position-File.
039800     if       PQ-Pos-Status = "35"
039900              go to 2500-Exit.
040000     read     PQ-Position-File
040100              at end set WS-Eof-Position to true.
040200     perform  2510-Apply-One-Position thru 2510-Exit
040300              until WS-Eof-Position.
040400     close    PQ-Position-File.
040500 2500-Exit.
040600     exit.
040700*
040800 2510-Apply-One-Position.
040900     move     PQ-Pos-Stock to PQ-Prc-Stock-Code.
041000     perform  2020-Find-Or-Add-Pot thru 2020-Exit.
041100     move     PQ-Pos-Quantity to PQ-Pot-Quantity (PQ-Pot-Ix).
041200     read     PQ-Position-File
041300              at end set WS-Eof-Position to true.
041400 2510-Exit.
041500     exit.
041600*
041700*----------------------------------------------------------------
041800* 3000 Series - Process every held pair (Batch Flow: Strategy
041900*     step 4).
042000*----------------------------------------------------------------
042100 3000-Process-Pairs.
042200     perform  3010-Process-One-Pair thru 3010-Exit
042300              varying PQ-Pat-Ix from 1 by 1
042400              until    PQ-Pat-Ix > PQ-Pat-Cnt.
042500 3000-Exit.
042600     exit.
042700*
042800 3010-Process-One-Pair.
042900     perform  3020-Lookup-Prices thru 3020-Exit.
043000     perform  4000-Detect-Signal thru 4000-Exit.
043100     if       WS-Signal not = zero
043200              perform 5000-Derive-Orders thru 5000-Exit
043300     end-if.
043400     move     WS-Z-Cur to PQ-Pat-Prior-Z (PQ-Pat-Ix).
043500 3010-Exit.
043600     exit.
043700*
043800 3020-Lookup-Prices.
043900     move     PQ-Pat-Stock-1 (PQ-Pat-Ix) to PQ-Prc-Stock-Code.
044000     perform  3021-Bump-Pot-Ix thru 3021-Exit
044100              varying PQ-Pot-Ix from 1 by 1
044200              until    PQ-Pot-Stock (PQ-Pot-Ix) = PQ-Prc-Stock-Code.
044300     move     PQ-Pot-Cur-Price (PQ-Pot-Ix) to WS-Cur-Close-X.
044400     move     PQ-Pat-Stock-2 (PQ-Pat-Ix) to PQ-Prc-Stock-Code.
044500     perform  3021-Bump-Pot-Ix thru 3021-Exit
044600              varying PQ-Pot-Ix from 1 by 1
044700              until    PQ-Pot-Stock (PQ-Pot-Ix) = PQ-Prc-Stock-Code.
044800     move     PQ-Pot-Cur-Price (PQ-Pot-Ix) to WS-Cur-Close-Y.
044900 3020-Exit.
045000     exit.
045100*
045200 3021-Bump-Pot-Ix.
045300     continue.
045400 3021-Exit.
045500     exit.
045600*
045700*----------------------------------------------------------------
045800* 4000 Series - Detect signal (Business Rule: Signal detection).
045900*----------------------------------------------------------------
046000 4000-Detect-Signal.
046100     compute  WS-Spread-T = WS-Cur-Close-X
046200            - (PQ-Pat-Beta (PQ-Pat-Ix) * WS-Cur-Close-Y).
046300     compute  WS-Z-Cur rounded =
046400              (WS-Spread-T - PQ-Pat-Spread-Mean (PQ-Pat-Ix))
046500              / PQ-Pat-Spread-Std (PQ-Pat-Ix).
046600     move     PQ-Pat-Prior-Z (PQ-Pat-Ix) to WS-Z-Prev.
046700     move     zero to WS-Signal.
046800     if       WS-Z-Cur > WS-Z-Prev
046900              perform 4010-Scan-Upward thru 4010-Exit
047000     else
047100        if    WS-Z-Cur < WS-Z-Prev
047200              perform 4020-Scan-Downward thru 4020-Exit
047300        end-if
047400     end-if.
047500 4000-Exit.
047600     exit.
047700*
047800 4010-Scan-Upward.
047900     perform  4011-Test-One-Level-Up thru 4011-Exit
048000              varying WS-Sub from 1 by 1
048100              until    WS-Sub > WS-Thr-Cnt.
048200 4010-Exit.
048300     exit.
048400*
048500 4011-Test-One-Level-Up.
048600     if       WS-Z-Cur >= WS-Thr (WS-Sub)
048700       and    WS-Thr (WS-Sub) > WS-Z-Prev
048800              if    WS-Sub > 1
048900                    move WS-Sub to WS-Signal
049000              else
049100                    move -1 to WS-Signal
049200              end-if
049300     end-if.
049400 4011-Exit.
049500     exit.
049600*
049700 4020-Scan-Downward.
049800     perform  4021-Test-One-Level-Dn thru 4021-Exit
049900              varying WS-Sub from 1 by 1
050000              until    WS-Sub > WS-Thr-Cnt.
050100 4020-Exit.
050200     exit.
050300*
050400 4021-Test-One-Level-Dn.
050500     if       WS-Z-Cur <= (zero - WS-Thr (WS-Sub))
050600       and    (zero - WS-Thr (WS-Sub)) < WS-Z-Prev
050700              if    WS-Sub > 1
050800                    compute WS-Signal = zero - WS-Sub
050900              else
051000                    move 1 to WS-Signal
051100              end-if
051200     end-if.
051300 4021-Exit.
051400     exit.
051500*
051600*----------------------------------------------------------------
051700* 5000 Series - Derive orders (Business Rule: Order derivation).
051800*----------------------------------------------------------------
051900 5000-Derive-Orders.
052000     move     zero to WS-Dx-Shares WS-Dy-Shares.
052100     move     PQ-Pat-Beta (PQ-Pat-Ix) to WS-Abs-Beta.
052200     if       WS-Abs-Beta < zero
052300              compute WS-Abs-Beta = zero - WS-Abs-Beta
052400     end-if.
052500     compute  WS-Pair-Price = WS-Cur-Close-X
052600            + WS-Abs-Beta * WS-Cur-Close-Y.
052700     evaluate true
052800         when WS-Signal = 1 or WS-Signal = WS-Stopsig
052900              or WS-Signal = -1 or WS-Signal = (zero - WS-Stopsig)
053000              perform 5010-Clear-Position thru 5010-Exit
053100         when WS-Signal > 1
053200              perform 5020-Enter-Short thru 5020-Exit
053300         when WS-Signal < -1
053400              perform 5030-Enter-Long  thru 5030-Exit
053500     end-evaluate.
053600     perform  5900-Accum-Order thru 5900-Exit.
053700     add      WS-Dx-Shares to PQ-Pat-X-Quantity (PQ-Pat-Ix).
053800     add      WS-Dy-Shares to PQ-Pat-Y-Quantity (PQ-Pat-Ix).
053900 5000-Exit.
054000     exit.
054100*
054200 5010-Clear-Position.
054300     compute  WS-Dx-Shares = zero - PQ-Pat-X-Quantity (PQ-Pat-Ix).
054400     compute  WS-Dy-Shares = zero - PQ-Pat-Y-Quantity (PQ-Pat-Ix).
054500     move     zero to PQ-Pat-Level (PQ-Pat-Ix).
054600 5010-Exit.
054700     exit.
054800*
054900 5020-Enter-Short.
055000     compute  WS-Tier-S = WS-Signal - 1.
055100     if       PQ-Pat-Level (PQ-Pat-Ix) > zero
055200              perform 5010-Clear-Position thru 5010-Exit
055300     end-if.
055400     compute  WS-M = WS-Tier-S + PQ-Pat-Level (PQ-Pat-Ix).
055500     if       WS-M < zero
055600              compute WS-M = zero - WS-M
055700     end-if.
055800     perform  5040-Sum-Alloc thru 5040-Exit.
055900     compute  WS-Money = PQ-Pat-Money-Alloc (PQ-Pat-Ix) * WS-Cum-Alloc.
056000     compute  WS-Raw-Shares = WS-Money / WS-Pair-Price.
056100     if       WS-Raw-Shares < zero
056200              compute WS-Raw-Shares = zero - WS-Raw-Shares
056300     end-if.
056400     compute  WS-Dx-Shares = WS-Dx-Shares - WS-Raw-Shares.
056500     compute  WS-Dy-Shares = WS-Dy-Shares
056600            - (WS-Dx-Shares * PQ-Pat-Beta (PQ-Pat-Ix)).
056700     compute  PQ-Pat-Level (PQ-Pat-Ix) = zero - WS-Tier-S.
056800 5020-Exit.
056900     exit.
057000*
057100 5030-Enter-Long.
057200     move     WS-Signal to WS-Tier-S.
057300     if       WS-Tier-S < zero
057400              compute WS-Tier-S = zero - WS-Tier-S
057500     end-if.
057600     compute  WS-Tier-S = WS-Tier-S - 1.
057700     if       PQ-Pat-Level (PQ-Pat-Ix) < zero
057800              perform 5010-Clear-Position thru 5010-Exit
057900     end-if.
058000     compute  WS-M = (WS-Signal + 1) + PQ-Pat-Level (PQ-Pat-Ix).
058100     if       WS-M < zero
058200              compute WS-M = zero - WS-M
058300     end-if.
058400     perform  5040-Sum-Alloc thru 5040-Exit.
058500     compute  WS-Money = PQ-Pat-Money-Alloc (PQ-Pat-Ix) * WS-Cum-Alloc.
058600     compute  WS-Raw-Shares = WS-Money / WS-Pair-Price.
058700     if       WS-Raw-Shares < zero
058800              compute WS-Raw-Shares = zero - WS-Raw-Shares
058900     end-if.
059000     compute  WS-Dx-Shares = WS-Dx-Shares + WS-Raw-Shares.
059100     compute  WS-Dy-Shares = WS-Dy-Shares
059200            - (WS-Dx-Shares * PQ-Pat-Beta (PQ-Pat-Ix)).
059300     compute  PQ-Pat-Level (PQ-Pat-Ix) = zero - (WS-Signal + 1).
059400 5030-Exit.
059500     exit.
059600*
059700 5040-Sum-Alloc.
059800     move     zero to WS-Cum-Alloc.
059900     perform  5041-Add-One-Tier thru 5041-Exit
060000              varying WS-Sub from 1 by 1
060100              until    WS-Sub > WS-M.
060200 5040-Exit.
060300     exit.
060400*
060500 5041-Add-One-Tier.
060600     add      PQ-Cfg-Alloc-Tab (WS-Sub) to WS-Cum-Alloc.
060700 5041-Exit.
060800     exit.
060900*
061000 5900-Accum-Order.
061100     move     PQ-Pat-Stock-1 (PQ-Pat-Ix) to WS-Ord-Key.
061200     perform  5910-Find-Or-Add-Ord thru 5910-Exit.
061300     add      WS-Dx-Shares to WS-Ord-Delta (WS-Ord-Ix).
061400     move     PQ-Pat-Stock-2 (PQ-Pat-Ix) to WS-Ord-Key.
061500     perform  5910-Find-Or-Add-Ord thru 5910-Exit.
061600     add      WS-Dy-Shares to WS-Ord-Delta (WS-Ord-Ix).
061700 5900-Exit.
061800     exit.
061900*
062000 5910-Find-Or-Add-Ord.
062100     move     zero to WS-Sub.
062200     perform  5911-Test-One-Ord thru 5911-Exit
062300              varying WS-Ord-Ix from 1 by 1
062400              until    WS-Ord-Ix > WS-Ord-Cnt
062500                    or WS-Sub not = zero.
062600     if       WS-Sub = zero
062700              add   1 to WS-Ord-Cnt
062800              set   WS-Ord-Ix to WS-Ord-Cnt
062900              move  WS-Ord-Key to WS-Ord-Stock (WS-Ord-Ix)
063000              move  zero to WS-Ord-Delta (WS-Ord-Ix)
063100     else
063200              subtract 1 from WS-Ord-Ix
063300     end-if.
063400 5910-Exit.
063500     exit.
063600*
063700 5911-Test-One-Ord.
063800     if       WS-Ord-Stock (WS-Ord-Ix) = WS-Ord-Key
063900              move 1 to WS-Sub
064000     end-if.
064100 5911-Exit.
064200     exit.
064300*
064400*----------------------------------------------------------------
064500* 6000 Series - Write the transaction file + daily orders report
064600*     (Report: Daily orders report; Batch Flow: Strategy step 5).
064700*----------------------------------------------------------------
064800 6000-Write-Report.
064900     open     output PQ-Report-File.
065000     open     output PQ-Txn-File.
065100     write    FD-Report-Line from "Today's Orders:".
065200     write    FD-Report-Line from
065300       "Action  Stock       Quantity    Price".
065400     write    FD-Report-Line from
065500       "------  -----       --------    -----".
065600     perform  6005-Write-If-Nonzero thru 6005-Exit
065700              varying WS-Ord-Ix from 1 by 1
065800              until    WS-Ord-Ix > WS-Ord-Cnt.
065900     write    FD-Report-Line from "End of Today's Orders".
066000     close    PQ-Report-File.
066100     close    PQ-Txn-File.
066200 6000-Exit.
066300     exit.
066400*
066500 6005-Write-If-Nonzero.
066600     if       WS-Ord-Delta (WS-Ord-Ix) not = zero
066700              perform 6010-Write-One-Order thru 6010-Exit
066800     end-if.
066900 6005-Exit.
067000     exit.
067100*
067200 6010-Write-One-Order.
067300     move     spaces to WS-Report-Line.
067400     if       WS-Ord-Delta (WS-Ord-Ix) > zero
067500              move "Buy" to WS-Rpt-Action
067600     else
067700              move "Sell" to WS-Rpt-Action
067800     end-if.
067900     move     WS-Ord-Stock (WS-Ord-Ix) to WS-Rpt-Stock.
068000     move     WS-Ord-Delta (WS-Ord-Ix) to WS-Rpt-Quantity.
068100     move     WS-Ord-Stock (WS-Ord-Ix) to WS-Ord-Key.
068200     perform  3021-Bump-Pot-Ix thru 3021-Exit
068300              varying PQ-Pot-Ix from 1 by 1
068400              until    PQ-Pot-Stock (PQ-Pot-Ix) = WS-Ord-Key.
068500     move     PQ-Pot-Cur-Price (PQ-Pot-Ix) to WS-Rpt-Price.
068600     write    FD-Report-Line from WS-Report-Line.
068700     accept   WS-Ts from time.
068800     move     WS-Ts to PQ-Txn-Date.
068900     if       WS-Ord-Delta (WS-Ord-Ix) > zero
069000              set  PQ-Txn-Is-Buy to true
069100     else
069200              set  PQ-Txn-Is-Sell to true
069300     end-if.
069400     move     WS-Ord-Stock (WS-Ord-Ix) to PQ-Txn-Stock.
069500     move     WS-Ord-Delta (WS-Ord-Ix) to WS-Raw-Shares.
069600     if       WS-Raw-Shares < zero
069700              compute WS-Raw-Shares = zero - WS-Raw-Shares
069800     end-if.
069900     move     WS-Raw-Shares to PQ-Txn-Quantity.
070000     move     PQ-Pot-Cur-Price (PQ-Pot-Ix) to PQ-Txn-Price.
070100     write    PQ-Txn-Record.
070200     perform  6900-Log-Stage thru 6900-Exit.
070300 6010-Exit.
070400     exit.
070500*
070600 6900-Log-Stage.
070700     accept   WS-Ts from time.
070800     string   WS-Ts delimited by size
070900              "	" delimited by size
071000              "PQ040 " delimited by size
071100              WS-Rpt-Action delimited by size
071200              WS-Ord-Stock (WS-Ord-Ix) delimited by size
071300                   into WS-Log-Line.
071400     open     extend PQ-Log-File.
071500     write    FD-Log-Line from WS-Log-Line.
071600     close    PQ-Log-File.
071700 6900-Exit.
071800     exit.
071900*
072000*----------------------------------------------------------------
072100* 7000 Series - Rewrite the asset file (Batch Flow: Strategy
072200*     step 5, updated LEVEL/X-QUANTITY/Y-QUANTITY).
072300*----------------------------------------------------------------
072400 7000-Rewrite-Asset.
072500     open     output PQ-Asset-File.
072600     perform  7010-Write-One-Asset thru 7010-Exit
072700              varying PQ-Pat-Ix from 1 by 1
072800              until    PQ-Pat-Ix > PQ-Pat-Cnt.
072900     close    PQ-Asset-File.
073000 7000-Exit.
073100     exit.
073200*
073300 7010-Write-One-Asset.
073400     move     PQ-Pat-Stock-1 (PQ-Pat-Ix)     to PQ-Ast-Stock-1.
073500     move     PQ-Pat-Stock-2 (PQ-Pat-Ix)     to PQ-Ast-Stock-2.
073600     move     PQ-Pat-Beta (PQ-Pat-Ix)        to PQ-Ast-Beta.
073700     move     PQ-Pat-Money-Alloc (PQ-Pat-Ix) to PQ-Ast-Money-Alloc.
073800     move     PQ-Pat-Spread-Mean (PQ-Pat-Ix) to PQ-Ast-Spread-Mean.
073900     move     PQ-Pat-Spread-Std (PQ-Pat-Ix)  to PQ-Ast-Spread-Std.
074000     move     PQ-Pat-Level (PQ-Pat-Ix)       to PQ-Ast-Level.
074100     move     PQ-Pat-X-Quantity (PQ-Pat-Ix)  to PQ-Ast-X-Quantity.
074200     move     PQ-Pat-Y-Quantity (PQ-Pat-Ix)  to PQ-Ast-Y-Quantity.
074300     move     PQ-Pat-Prior-Z (PQ-Pat-Ix)     to PQ-Ast-Prior-Z.
074400     write    PQ-Asset-Record.
074500 7010-Exit.
074600     exit.
074700*
074800*----------------------------------------------------------------
074900* PQ040-Decide - callable entry, drives 3000/4000/5000 against
075000*     the Pair-Table/Position-Table the caller already loaded.
075100*----------------------------------------------------------------
075200 PQ040-Decide.
075300     if       not WS-Thr-Loaded
075400              perform 1000-Load-Config thru 1000-Exit
075500     end-if.
075600     move     zero to WS-Ord-Cnt.
075700     perform  3000-Process-Pairs thru 3000-Exit.
075800 PQ040-Decide-Exit.
075900     exit.
076000*
