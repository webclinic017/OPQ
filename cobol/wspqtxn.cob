000100*******************************************
000200*                                          *
000300*  Record Definition For Transaction /    *
000400*           Order File                    *
000500*     One per stock order derived by day  *
000600*******************************************
000700*  File size 48 bytes.
000800*
000900* 04/01/26 vbc - Created for OPQ pairs-trading conversion.
001000* 12/01/26 vbc - Direction 88s added, zero-qty orders suppressed
001100*                by caller before write - see pq040.
001200*
001300 01  PQ-Txn-Record.
001400     03  PQ-Txn-Date             pic x(10).
001500     03  PQ-Txn-Direction        pic x(4).
001600         88  PQ-Txn-Is-Buy           value "BUY ".
001700         88  PQ-Txn-Is-Sell          value "SELL".
001800     03  PQ-Txn-Stock            pic x(12).
001900     03  PQ-Txn-Quantity         pic 9(9)        comp.
002000     03  PQ-Txn-Price            pic s9(7)v9(4).
002100     03  filler                  pic x(20).
002200*
