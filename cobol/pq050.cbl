000100****************************************************************
000200*                                                               *
000300*                   OPQ  -  Backtest Batch                     *
000400*                                                               *
000500*    Replays the daily strategy over a historical test window  *
000600*                                                               *
000700****************************************************************
000800*
000900 identification          division.
001000*=================================
001100*
001200      program-id.       pq050.
001300*
001400      author.            Vincent B Coen FBCS, FIDM, FIDPM.
001500      installation.      Applewood Computers - OPQ Quant Group.
001600      date-written.      06/02/88.
001700      date-compiled.
001800      security.          Copyright (C) 2026, Vincent Bryan Coen.
001900*                       Distributed under the GNU General Public
002000*                       License. See the file COPYING for details.
002100*
002200*    Remarks.           Backtest batch - loads price history for the
002300*                       stocks in a pairs file, analyzes the spread
002400*                       over the training window, then drives pq040's
002500*                       Decide entry one day at a time over the test
002600*                       window, settling each day's orders against
002700*                       that day's close.  Liquidates whatever is
002800*                       left open on the last day and reports the
002900*                       overall return on the starting cash.
003000*
003100*    Called modules.    pq040. (Decide entry, per test day)
003200*    Files used.
003300*                       PRICES.DAT.   Daily price, all stocks.
003400*                       PQCONFIG.DAT. Run parameters.
003500*                       PQPAIRS.DAT.  Pairs set under test.
003600*                       PQBTRPT.DAT.  Backtest report, one line.
003700*                       PQLOG.DAT.    Progress log, append.
003800*
003900* Changes:
004000* 06/02/26 vbc - 1.0.00 Created.
004050* 10/02/26 vbc -    .01 Author/Installation/Date-Written/Date-
004060*                       Compiled/Security put back as real
004070*                       paragraphs, not comment lines.  req PQ-1121.
004100*
004200*
004300*************************************************************************
004400* Copyright Notice.
004500* ****************
004600*
004700* This notice supersedes all prior copyright notices and was updated
004800* 2026-01-04 on conversion of this module to the OPQ pairs-trading
004900* system.
005000*
005100* These files and programs are part of the OPQ Pairs-Trading Batch
005200* System, adapted from the Applewood Computers Accounting System
005300* skeleton, and are Copyright (c) Vincent B Coen 1976-2026 and later.
005400*
005500* This program is now free software; you can redistribute it and/or
005600* modify it under the terms listed here and of the GNU General Public
005700* License as published by the Free Software Foundation; version 3 and
005800* later as revised for PERSONAL USAGE ONLY and that includes for use
005900* within a business but EXCLUDES repackaging or for Resale, Rental or
006000* Hire in ANY way.
006100*
006200* Persons interested in repackaging, redevelopment for the purpose of
006300* resale or distribution in a rental or hire mode must get in touch
006400* with the copyright holder with your commercial plans and proposals.
006500*
006600* OPQ is distributed in the hope that it will be useful, but WITHOUT
006700* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
006800* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
006900* for more details. If it breaks, you own both pieces but I will
007000* endeavour to fix it, providing you tell me about the problem.
007100*
007200* You should have received a copy of the GNU General Public License
007300* along with OPQ; see the file COPYING.  If not, write to the Free
007400* Software Foundation, 59 Temple Place, Suite 330, Boston, MA
007500* 02111-1307 USA.
007600*
007700*************************************************************************
007800*
007900 environment             division.
008000*=================================
008100*
008200 configuration           section.
008300 special-names.
008400     C01 is TOP-OF-FORM
008500     class PQ-NUMERIC-CLASS is "0" thru "9".
008600*
008700 input-output             section.
008800 file-control.
008900     select PQ-Price-File
009000         assign to "PRICES.DAT"
009100         organization is line sequential
009200         file status is PQ-Prc-Status.
009300     select PQ-Config-File
009400         assign to "PQCONFIG.DAT"
009500         organization is line sequential
009600         file status is PQ-Cfg-Status.
009700     select PQ-Pairs-File
009800         assign to "PQPAIRS.DAT"
009900         organization is line sequential
010000         file status is PQ-Prs-Status.
010100     select PQ-Bkt-File
010200         assign to "PQBTRPT.DAT"
010300         organization is line sequential
010400         file status is PQ-Bkt-Status.
010500     select PQ-Log-File
010600         assign to "PQLOG.DAT"
010700         organization is line sequential
010800         file status is PQ-Log-Status.
010900*
011000 data                    division.
011100*=================================
011200*
011300 file section.
011400*
011500 fd  PQ-Price-File.
011600 copy "wspqprc.cob".
011700*
011800 fd  PQ-Config-File.
011900 01  FD-Config-Line          pic x(80).
012000*
012100 fd  PQ-Pairs-File.
012200 copy "wspqprs.cob".
012300*
012400 fd  PQ-Bkt-File.
012500 copy "wspqbkt.cob".
012600*
012700 fd  PQ-Log-File.
012800 01  FD-Log-Line             pic x(80).
012900*
013000 working-storage         section.
013100*----------------------
013200 77  Prog-Name           pic x(15) value "PQ050 (1.0.01)".
013300*
013400 01  WS-File-Status.
013500     03  PQ-Prc-Status       pic xx.
013600     03  PQ-Cfg-Status       pic xx.
013700     03  PQ-Prs-Status       pic xx.
013800     03  PQ-Bkt-Status       pic xx.
013900     03  PQ-Log-Status       pic xx.
013950     03  filler              pic x(2).
014000*
014100 01  WS-Switches.
014200     03  WS-Eof-Price-Sw     pic x    value "N".
014300         88  WS-Eof-Price        value "Y".
014400     03  WS-Eof-Config-Sw    pic x    value "N".
014500         88  WS-Eof-Config       value "Y".
014600     03  WS-Eof-Pairs-Sw     pic x    value "N".
014700         88  WS-Eof-Pairs        value "Y".
014750     03  filler              pic x(3).
014800*
014900 01  WS-Work.
015000     03  WS-Prior-Stock      pic x(12)       value spaces.
015100     03  WS-Day-Ix           pic 9(4)        comp.
015200     03  WS-Sub-Day-Ix       pic 9(4)        comp.
015300     03  WS-Train-Day-Cnt    pic 9(4)        comp.
015400     03  WS-Total-Day-Cnt    pic 9(4)        comp.
015500     03  WS-Ts               pic x(8).
015600     03  WS-Log-Line         pic x(80).
015700     03  WS-Prc-Date8        pic 9(8).
015800     03  WS-Prc-Date8-Grp redefines WS-Prc-Date8.
015900         05  WS-Prc-D8-Yr    pic 9(4).
016000         05  WS-Prc-D8-Mo    pic 99.
016100         05  WS-Prc-D8-Dy    pic 99.
016200     03  WS-Cash             pic s9(9)v99    comp-3.
016300     03  WS-Cash-Change      pic s9(9)v99    comp-3.
016400     03  WS-Cash-Change-Raw  pic s9(9)v9(6)  comp-3.
016500     03  WS-Overall-Return   pic s9(3)v9(4)  comp-3.
016600     03  WS-Pct-Return       pic s9(3)v99    comp-3.
016700     03  WS-Close-X          pic s9(7)v9(4).
016800     03  WS-Close-Y          pic s9(7)v9(4).
016900     03  WS-Rpt-Line         pic x(40).
016950     03  filler              pic x(4).
017000*
017100 01  WS-Snap-Table.
017200     03  WS-Snap-Entry occurs 1 to 40 times
017300                        depending on PQ-Pat-Cnt
017400                        indexed by WS-Snap-Ix.
017500         05  WS-Snap-X-Qty   pic s9(9)       comp.
017600         05  WS-Snap-Y-Qty   pic s9(9)       comp.
017650         05  filler          pic x(4).
017700*
017800 copy "wspqcal.cob".
017900 copy "wspqtbl.cob".
018000 copy "wspqcac.cob".
018100 copy "wspqcfg.cob"       replacing PQ-Config-Line by WS-Config-Line.
018200*
018300 procedure  division.
018400*=================================
018500*
018600 0000-Main-Backtest.
018700     perform  1000-Load-Config     thru 1000-Exit.
018800     perform  1500-Load-Pairs      thru 1500-Exit.
018900     perform  2000-Load-Universe   thru 2000-Exit.
019000     perform  3000-Analyze-Spread  thru 3000-Exit.
019100     move     PQ-Cfg-Initial-Cash to WS-Cash.
019200     perform  4000-Settle-Training-Day thru 4000-Exit.
019300     perform  4500-Run-Test-Window thru 4500-Exit.
019400     perform  5000-Liquidate       thru 5000-Exit.
019500     perform  6000-Write-Report    thru 6000-Exit.
019600     stop     run.
019700*
019800*----------------------------------------------------------------
019900* 1000 Series - Load run parameters (Batch Flow: Backtest step 1).
020000*----------------------------------------------------------------
020100 1000-Load-Config.
020200     open     input PQ-Config-File.
020300     read     PQ-Config-File into WS-Config-Line
020400              at end set WS-Eof-Config to true.
020500     perform  1010-Parse-Config-Line thru 1010-Exit
020600              until WS-Eof-Config.
020700     close    PQ-Config-File.
020800 1000-Exit.
020900     exit.
021000*
021100 1010-Parse-Config-Line.
021200*    Key=Value lines - only the fields this run needs are picked
021300*    off, everything else is ignored (see wspqcfg for the layout).
021400     if       WS-Config-Line (1:15) = "TRAINING-START="
021500              move WS-Config-Line (16:8) to PQ-Cfg-Training-Start
021600     end-if.
021700     if       WS-Config-Line (1:13) = "TRAINING-END="
021800              move WS-Config-Line (14:8) to PQ-Cfg-Training-End
021900     end-if.
022000     if       WS-Config-Line (1:18) = "BACKTESTING-START="
022100              move WS-Config-Line (19:8) to PQ-Cfg-Backtest-Start
022200     end-if.
022300     if       WS-Config-Line (1:16) = "BACKTESTING-END="
022400              move WS-Config-Line (17:8) to PQ-Cfg-Backtest-End
022500     end-if.
022600     if       WS-Config-Line (1:13) = "INITIAL-CASH="
022700              move WS-Config-Line (14:12) to PQ-Cfg-Initial-Cash
022800     end-if.
022900     read     PQ-Config-File into WS-Config-Line
023000              at end set WS-Eof-Config to true.
023100 1010-Exit.
023200     exit.
023300*
023400*----------------------------------------------------------------
023500* 1500 Series - Load the pairs set under test.
023600*----------------------------------------------------------------
023700 1500-Load-Pairs.
023800     move     zero to PQ-Pat-Cnt.
023900     open     input PQ-Pairs-File.
024000     read     PQ-Pairs-File
024100              at end set WS-Eof-Pairs to true.
024200     perform  1510-Load-One-Pair thru 1510-Exit
024300              until WS-Eof-Pairs.
024400     close    PQ-Pairs-File.
024500 1500-Exit.
024600     exit.
024700*
024800 1510-Load-One-Pair.
024900     add      1 to PQ-Pat-Cnt.
025000     set      PQ-Pat-Ix to PQ-Pat-Cnt.
025100     move     PQ-Prs-Stock-1 to PQ-Pat-Stock-1 (PQ-Pat-Ix).
025200     move     PQ-Prs-Stock-2 to PQ-Pat-Stock-2 (PQ-Pat-Ix).
025300     move     PQ-Prs-Beta    to PQ-Pat-Beta (PQ-Pat-Ix).
025400     move     zero to PQ-Pat-Level (PQ-Pat-Ix).
025500     move     zero to PQ-Pat-X-Quantity (PQ-Pat-Ix).
025600     move     zero to PQ-Pat-Y-Quantity (PQ-Pat-Ix).
025700     move     zero to PQ-Pat-Prior-Z (PQ-Pat-Ix).
025800     read     PQ-Pairs-File
025900              at end set WS-Eof-Pairs to true.
026000 1510-Exit.
026100     exit.
026200*
026300*----------------------------------------------------------------
026400* 2000 Series - Load price history for every stock referenced in
026500*     the pairs set, over the combined training+test span (Batch
026600*     Flow: Backtest step 1).  Money allocation (Business Rules:
026700*     Money allocation) is settled here once the pair count is
026800*     known.
026900*----------------------------------------------------------------
027000 2000-Load-Universe.
027100     move     zero to PQ-Uni-Stock-Cnt.
027200     open     input PQ-Price-File.
027300     read     PQ-Price-File
027400              at end set WS-Eof-Price to true.
027500     perform  2010-Load-One-Price thru 2010-Exit
027600              until WS-Eof-Price.
027700     close    PQ-Price-File.
027800*    Stock 1's calendar drives every day-loop below - the price
027900*    feed comes off one exchange calendar, so every stock's Day
028000*    table lines up index for index (Files note, spec).
028100     move     PQ-Uni-Day-Cnt (1) to WS-Total-Day-Cnt.
028200     move     zero to WS-Train-Day-Cnt.
028300     perform  2020-Count-One-Train-Day thru 2020-Exit
028400              varying WS-Day-Ix from 1 by 1
028500              until    WS-Day-Ix > WS-Total-Day-Cnt.
028600     perform  2030-Resolve-One-Pair-Ix thru 2030-Exit
028700              varying PQ-Pat-Ix from 1 by 1
028800              until    PQ-Pat-Ix > PQ-Pat-Cnt.
028900     compute  PQ-Pat-Money-Alloc (1) rounded =
029000              PQ-Cfg-Initial-Cash / PQ-Pat-Cnt.
029100     perform  2040-Copy-One-Alloc thru 2040-Exit
029200              varying PQ-Pat-Ix from 2 by 1
029300              until    PQ-Pat-Ix > PQ-Pat-Cnt.
029400 2000-Exit.
029500     exit.
029600*
029700 2010-Load-One-Price.
029800*    Control break on stock code - the price file is a single file
029900*    concatenated across the universe, sorted ascending by Stock-
030000*    Code then Trade-Date (spec Files note).
030100     if       PQ-Prc-Stock-Code not = WS-Prior-Stock
030200              add   1 to PQ-Uni-Stock-Cnt
030300              set   PQ-Uni-Ix to PQ-Uni-Stock-Cnt
030400              move  PQ-Prc-Stock-Code to PQ-Uni-Stock-Code (PQ-Uni-Ix)
030500              move  zero to PQ-Uni-Day-Cnt (PQ-Uni-Ix)
030600              move  PQ-Prc-Stock-Code to WS-Prior-Stock
030700     end-if.
030800*    combined span only - training and test bounds are re-tested
030900*    per day later on, this load just keeps every row in range.
031000     move     PQ-Prc-Trd-Yr to WS-Prc-D8-Yr.
031100     move     PQ-Prc-Trd-Mo to WS-Prc-D8-Mo.
031200     move     PQ-Prc-Trd-Dy to WS-Prc-D8-Dy.
031300     if       WS-Prc-Date8 >= PQ-Cfg-Training-Start
031400       and    WS-Prc-Date8 <= PQ-Cfg-Backtest-End
031500              add   1 to PQ-Uni-Day-Cnt (PQ-Uni-Ix)
031600              set   PQ-Uni-Dx to PQ-Uni-Day-Cnt (PQ-Uni-Ix)
031700              move  PQ-Prc-Trade-Date  to PQ-Uni-Trade-Date (PQ-Uni-Ix PQ-Uni-Dx)
031800              move  PQ-Prc-Close-Price to PQ-Uni-Close (PQ-Uni-Ix PQ-Uni-Dx)
031900     end-if.
032000     read     PQ-Price-File
032100              at end set WS-Eof-Price to true.
032200 2010-Exit.
032300     exit.
032400*
032500 2020-Count-One-Train-Day.
032600     move     PQ-Uni-Trd-Yr (1 WS-Day-Ix) to WS-Prc-D8-Yr.
032700     move     PQ-Uni-Trd-Mo (1 WS-Day-Ix) to WS-Prc-D8-Mo.
032800     move     PQ-Uni-Trd-Dy (1 WS-Day-Ix) to WS-Prc-D8-Dy.
032900     if       WS-Prc-Date8 <= PQ-Cfg-Training-End
033000              move WS-Day-Ix to WS-Train-Day-Cnt
033100     end-if.
033200 2020-Exit.
033300     exit.
033400*
033500 2030-Resolve-One-Pair-Ix.
033600     move     zero to PQ-Pat-Ix1 (PQ-Pat-Ix)  PQ-Pat-Ix2 (PQ-Pat-Ix).
033700     perform  2031-Test-One-Stock thru 2031-Exit
033800              varying PQ-Uni-Ix from 1 by 1
033900              until    PQ-Uni-Ix > PQ-Uni-Stock-Cnt.
034000 2030-Exit.
034100     exit.
034200*
034300 2031-Test-One-Stock.
034400     if       PQ-Uni-Stock-Code (PQ-Uni-Ix) = PQ-Pat-Stock-1 (PQ-Pat-Ix)
034500              move PQ-Uni-Ix to PQ-Pat-Ix1 (PQ-Pat-Ix)
034600     end-if.
034700     if       PQ-Uni-Stock-Code (PQ-Uni-Ix) = PQ-Pat-Stock-2 (PQ-Pat-Ix)
034800              move PQ-Uni-Ix to PQ-Pat-Ix2 (PQ-Pat-Ix)
034900     end-if.
035000 2031-Exit.
035100     exit.
035200*
035300 2040-Copy-One-Alloc.
035400     move     PQ-Pat-Money-Alloc (1) to PQ-Pat-Money-Alloc (PQ-Pat-Ix).
035500 2040-Exit.
035600     exit.
035700*
035800*----------------------------------------------------------------
035900* 3000 Series - Analyze-Spread over the training window (Batch
036000*     Flow: Backtest step 3) - mean and sample std of
036100*     spread = Close-X - Beta*Close-Y, aligned by day index since
036200*     the whole universe shares one calendar (see 2000 series).
036300*     Newton-step square root borrows pq000's own Calc-Work block
036400*     (wspqcac) so this module carries no CALL of its own just to
036500*     turn a variance into a std-dev.
036600*----------------------------------------------------------------
036700 3000-Analyze-Spread.
036800     perform  3010-Analyze-One-Pair thru 3010-Exit
036900              varying PQ-Pat-Ix from 1 by 1
037000              until    PQ-Pat-Ix > PQ-Pat-Cnt.
037100 3000-Exit.
037200     exit.
037300*
037400 3010-Analyze-One-Pair.
037500     set      PQ-Uni-Ix  to PQ-Pat-Ix1 (PQ-Pat-Ix).
037600     set      PQ-Uni-Ix2 to PQ-Pat-Ix2 (PQ-Pat-Ix).
037700     move     zero to PQ-Cwk-N  PQ-Cwk-Sum-X.
037800     perform  3011-Sum-One-Spread thru 3011-Exit
037900              varying WS-Day-Ix from 1 by 1
038000              until    WS-Day-Ix > WS-Train-Day-Cnt.
038100     compute  PQ-Cwk-Mean-X rounded = PQ-Cwk-Sum-X / PQ-Cwk-N.
038200     move     PQ-Cwk-Mean-X to PQ-Pat-Spread-Mean (PQ-Pat-Ix).
038300     move     zero to PQ-Cwk-Sum-Dx2.
038400     perform  3012-Sqdev-One-Spread thru 3012-Exit
038500              varying WS-Day-Ix from 1 by 1
038600              until    WS-Day-Ix > WS-Train-Day-Cnt.
038700     compute  PQ-Cwk-Sum-Dx2 = PQ-Cwk-Sum-Dx2 / (PQ-Cwk-N - 1).
038800     move     PQ-Cwk-Sum-Dx2 to PQ-Cwk-Sqrt-X.
038900     perform  3013-Sqrt-Newton thru 3013-Exit.
039000     move     PQ-Cwk-Sqrt-Result to PQ-Pat-Spread-Std (PQ-Pat-Ix).
039100 3010-Exit.
039200     exit.
039300*
039400 3011-Sum-One-Spread.
039500     compute  PQ-Cwk-Opnd-X = PQ-Uni-Close (PQ-Uni-Ix WS-Day-Ix)
039600              - PQ-Pat-Beta (PQ-Pat-Ix) * PQ-Uni-Close (PQ-Uni-Ix2 WS-Day-Ix).
039700     add      1 to PQ-Cwk-N.
039800     add      PQ-Cwk-Opnd-X to PQ-Cwk-Sum-X.
039900 3011-Exit.
040000     exit.
040100*
040200 3012-Sqdev-One-Spread.
040300     compute  PQ-Cwk-Opnd-X = PQ-Uni-Close (PQ-Uni-Ix WS-Day-Ix)
040400              - PQ-Pat-Beta (PQ-Pat-Ix) * PQ-Uni-Close (PQ-Uni-Ix2 WS-Day-Ix).
040500     compute  PQ-Cwk-Sum-Dx2 rounded = PQ-Cwk-Sum-Dx2 +
040600              (PQ-Cwk-Opnd-X - PQ-Cwk-Mean-X) * (PQ-Cwk-Opnd-X - PQ-Cwk-Mean-X).
040700 3012-Exit.
040800     exit.
040900*
041000 3013-Sqrt-Newton.
041100     move     PQ-Cwk-Sqrt-X to PQ-Cwk-Sqrt-Guess.
041200     divide   2 into PQ-Cwk-Sqrt-Guess.
041300     if       PQ-Cwk-Sqrt-Guess = zero
041400              move 1 to PQ-Cwk-Sqrt-Guess.
041500     perform  3014-Sqrt-One-Iter thru 3014-Exit
041600              varying PQ-Cwk-Sqrt-Iter from 1 by 1
041700              until    PQ-Cwk-Sqrt-Iter > 12.
041800     move     PQ-Cwk-Sqrt-Guess to PQ-Cwk-Sqrt-Result.
041900 3013-Exit.
042000     exit.
042100*
042200 3014-Sqrt-One-Iter.
042300     move    PQ-Cwk-Sqrt-Guess to PQ-Cwk-Sqrt-Prev.
042400     compute PQ-Cwk-Sqrt-Guess rounded =
042500             (PQ-Cwk-Sqrt-Prev + PQ-Cwk-Sqrt-X / PQ-Cwk-Sqrt-Prev) / 2.
042600 3014-Exit.
042700     exit.
042800*
042900*----------------------------------------------------------------
043000* 4000 Series - Settle the last training day, then run the whole
043100*     test window one day at a time (Batch Flow: Backtest steps
043200*     3-4).
043300*----------------------------------------------------------------
043400 4000-Settle-Training-Day.
043500     move     WS-Train-Day-Cnt to WS-Day-Ix.
043600     perform  4900-Feed-One-Day     thru 4900-Exit.
043700     perform  4910-Snapshot-Qtys    thru 4910-Exit.
043800     perform  4920-Call-Decide      thru 4920-Exit.
043900     perform  4930-Settle-One-Day   thru 4930-Exit.
044000 4000-Exit.
044100     exit.
044200*
044300 4500-Run-Test-Window.
044400     compute  WS-Sub-Day-Ix = WS-Train-Day-Cnt + 1.
044500     perform  4510-Run-One-Test-Day thru 4510-Exit
044600              varying WS-Day-Ix from WS-Sub-Day-Ix by 1
044700              until    WS-Day-Ix > WS-Total-Day-Cnt.
044800 4500-Exit.
044900     exit.
045000*
045100 4510-Run-One-Test-Day.
045200     perform  4900-Feed-One-Day     thru 4900-Exit.
045300     perform  4910-Snapshot-Qtys    thru 4910-Exit.
045400     perform  4920-Call-Decide      thru 4920-Exit.
045500     perform  4930-Settle-One-Day   thru 4930-Exit.
045600 4510-Exit.
045700     exit.
045800*
045900*    Feed - point the position table's Cur-Price at this day's
046000*    close for every stock in the universe (spec: BACKTEST feed).
046100 4900-Feed-One-Day.
046200     move     PQ-Uni-Stock-Cnt to PQ-Pot-Cnt.
046300     perform  4901-Feed-One-Stock thru 4901-Exit
046400              varying PQ-Pot-Ix from 1 by 1
046500              until    PQ-Pot-Ix > PQ-Pot-Cnt.
046600 4900-Exit.
046700     exit.
046800*
046900 4901-Feed-One-Stock.
047000     set      PQ-Uni-Ix to PQ-Pot-Ix.
047100     move     PQ-Uni-Stock-Code (PQ-Uni-Ix) to PQ-Pot-Stock (PQ-Pot-Ix).
047200     move     PQ-Uni-Close (PQ-Uni-Ix WS-Day-Ix) to PQ-Pot-Cur-Price (PQ-Pot-Ix).
047300     move     zero to PQ-Pot-Quantity (PQ-Pot-Ix).
047400 4901-Exit.
047500     exit.
047600*
047700 4910-Snapshot-Qtys.
047800     perform  4911-Snap-One-Pair thru 4911-Exit
047900              varying PQ-Pat-Ix from 1 by 1
048000              until    PQ-Pat-Ix > PQ-Pat-Cnt.
048100 4910-Exit.
048200     exit.
048300*
048400 4911-Snap-One-Pair.
048500     set      WS-Snap-Ix to PQ-Pat-Ix.
048600     move     PQ-Pat-X-Quantity (PQ-Pat-Ix) to WS-Snap-X-Qty (WS-Snap-Ix).
048700     move     PQ-Pat-Y-Quantity (PQ-Pat-Ix) to WS-Snap-Y-Qty (WS-Snap-Ix).
048800 4911-Exit.
048900     exit.
049000*
049100 4920-Call-Decide.
049200     move     "DECIDE" to PQ-Cal-Function.
049300     move     "PQ050"  to PQ-Cal-Caller.
049400     call     "pq040" using PQ-Call-Linkage PQ-Pair-Table PQ-Position-Table.
049500 4920-Exit.
049600     exit.
049700*
049800*    Settle - Business Rules: Settlement (backtest).  Cash change
049900*    is summed unrounded over every pair's two legs then rounded
050000*    once for the whole day's order set, not leg by leg.
050100 4930-Settle-One-Day.
050200     move     zero to WS-Cash-Change-Raw.
050300     perform  4931-Settle-One-Pair thru 4931-Exit
050400              varying PQ-Pat-Ix from 1 by 1
050500              until    PQ-Pat-Ix > PQ-Pat-Cnt.
050600     move     WS-Cash-Change-Raw to WS-Cash-Change.
050700     add      WS-Cash-Change to WS-Cash.
050800 4930-Exit.
050900     exit.
051000*
051100 4931-Settle-One-Pair.
051200     set      WS-Snap-Ix to PQ-Pat-Ix.
051300     set      PQ-Uni-Ix  to PQ-Pat-Ix1 (PQ-Pat-Ix).
051400     set      PQ-Uni-Ix2 to PQ-Pat-Ix2 (PQ-Pat-Ix).
051500     move     PQ-Uni-Close (PQ-Uni-Ix WS-Day-Ix)  to WS-Close-X.
051600     move     PQ-Uni-Close (PQ-Uni-Ix2 WS-Day-Ix) to WS-Close-Y.
051700     compute  WS-Cash-Change-Raw rounded = WS-Cash-Change-Raw
051800              - WS-Close-X * (PQ-Pat-X-Quantity (PQ-Pat-Ix) - WS-Snap-X-Qty (WS-Snap-Ix))
051900              - WS-Close-Y * (PQ-Pat-Y-Quantity (PQ-Pat-Ix) - WS-Snap-Y-Qty (WS-Snap-Ix)).
052000 4931-Exit.
052100     exit.
052200*
052300*----------------------------------------------------------------
052400* 5000 Series - Liquidate whatever is left open at the last test
052500*     day's close (Batch Flow: Backtest step 5).
052600*----------------------------------------------------------------
052700 5000-Liquidate.
052800     move     WS-Total-Day-Cnt to WS-Day-Ix.
052900     perform  5010-Liquidate-One-Pair thru 5010-Exit
053000              varying PQ-Pat-Ix from 1 by 1
053100              until    PQ-Pat-Ix > PQ-Pat-Cnt.
053200     compute  WS-Overall-Return rounded =
053300              (WS-Cash / PQ-Cfg-Initial-Cash) - 1.
053400 5000-Exit.
053500     exit.
053600*
053700 5010-Liquidate-One-Pair.
053800     set      PQ-Uni-Ix  to PQ-Pat-Ix1 (PQ-Pat-Ix).
053900     set      PQ-Uni-Ix2 to PQ-Pat-Ix2 (PQ-Pat-Ix).
054000     move     PQ-Uni-Close (PQ-Uni-Ix WS-Day-Ix)  to WS-Close-X.
054100     move     PQ-Uni-Close (PQ-Uni-Ix2 WS-Day-Ix) to WS-Close-Y.
054200     compute  WS-Cash-Change rounded =
054300              WS-Close-X * PQ-Pat-X-Quantity (PQ-Pat-Ix)
054400              + WS-Close-Y * PQ-Pat-Y-Quantity (PQ-Pat-Ix).
054500     add      WS-Cash-Change to WS-Cash.
054600 5010-Exit.
054700     exit.
054800*
054900*----------------------------------------------------------------
055000* 6000 Series - Write the backtest report (Report: Backtest
055100*     report) and drop a line in the shared progress log.
055200*----------------------------------------------------------------
055300 6000-Write-Report.
055400     move     PQ-Cfg-Pairs-File-Name to PQ-Bkt-Pairs-File-Id.
055500     move     WS-Overall-Return  to PQ-Bkt-Return.
055600     open     output PQ-Bkt-File.
055700     compute  WS-Pct-Return rounded = WS-Overall-Return * 100.
055800     string   "Overall return: " delimited by size
055900              WS-Pct-Return       delimited by size
056000              "%"                 delimited by size
056100                   into WS-Rpt-Line.
056200     write    PQ-Bkt-Record.
056300     close    PQ-Bkt-File.
056400     perform  6900-Log-Result thru 6900-Exit.
056500 6000-Exit.
056600     exit.
056700*
056800 6900-Log-Result.
056900     accept   WS-Ts from time.
057000     string   WS-Ts       delimited by size
057100              " PQ050 "   delimited by size
057200              WS-Rpt-Line delimited by size
057300                   into WS-Log-Line.
057400     open     extend PQ-Log-File.
057500     write    FD-Log-Line from WS-Log-Line.
057600     close    PQ-Log-File.
057700 6900-Exit.
057800     exit.
057900*
